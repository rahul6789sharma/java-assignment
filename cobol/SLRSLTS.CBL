000100*                                                                         
000200*    SLRSLTS.CBL -- FILE-CONTROL entry for RESULTS-REPORT, the            
000300*    132-column transaction-result listing, print spacing handled         
000400*    the same way PRINTER-FILE is in the deductible listing.              
000500*    2011-03-JLF  RQ 1152.                                                
000600*                                                                         
000700 SELECT RESULTS-REPORT                                                    
000800        ASSIGN TO RESULTS-REPORT                                          
000900        ORGANIZATION IS LINE SEQUENTIAL                                   
001000        FILE STATUS IS RSLTS-FILE-STATUS.                                 
