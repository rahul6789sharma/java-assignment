000100*                                                                         
000200*    FDSTORE.CBL -- FD and record layout for STORE-MASTER.                
000300*    Carried here only so a fulfilment request can be checked             
000400*    against a real store -- full store maintenance lives in the          
000500*    store-operations system, not here.  2011-03-JLF  RQ 1152.            
000600*                                                                         
000700 FD  STORE-MASTER                                                         
000800     LABEL RECORDS ARE STANDARD.                                          
000900                                                                          
001000 01  STORE-RECORD.                                                        
001100     05 STORE-ID                  PIC 9(09).                              
001200     05 STORE-NAME                PIC X(40).                              
001300     05 STORE-QTY-STOCK           PIC 9(07).                              
001400     05 FILLER                    PIC X(10).                              
