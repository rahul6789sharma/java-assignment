000100*                                                                         
000200*    FDWRHSE.CBL -- FD and record layout for the WAREHOUSE-MASTER.        
000300*                                                                         
000400*    WH-WAREHOUSE-ID is the surrogate numeric id that                     
000500*    STORE-PRODUCT-FULFILMENT carries as its warehouse foreign            
000600*    key; it is assigned from WAREHOUSE-CONTROL-FILE the same way         
000700*    CONTROL-LAST-VOUCHER used to hand out voucher numbers.               
000800*    2011-02-JLF  RQ 1140.                                                
000900*    ACTIVE-FLAG is not stored -- WH-ACTIVE below is carried as a         
001000*    condition on WH-ARCHIVED-DATE, per the rule that a warehouse         
001100*    is active exactly when its archive date is unset.                    
001200*                                                                         
001300 FD  WAREHOUSE-MASTER                                                     
001400     LABEL RECORDS ARE STANDARD.                                          
001500                                                                          
001600 01  WAREHOUSE-RECORD.                                                    
001700     05 WH-WAREHOUSE-ID           PIC 9(09).                              
001800     05 WH-BUSINESS-UNIT-CODE     PIC X(15).                              
001900     05 WH-LOCATION-ID            PIC X(20).                              
002000     05 WH-CAPACITY               PIC S9(7).                              
002100     05 WH-STOCK                  PIC S9(7).                              
002200     05 WH-CREATED-DATE           PIC 9(08).                              
002300     05 WH-CREATED-DATE-PARTS     REDEFINES WH-CREATED-DATE.              
002400        10 WH-CREATED-CCYY        PIC 9(04).                              
002500        10 WH-CREATED-MM          PIC 9(02).                              
002600        10 WH-CREATED-DD          PIC 9(02).                              
002700     05 WH-CREATED-TIME           PIC 9(06).                              
002800     05 WH-ARCHIVED-DATE          PIC 9(08).                              
002900        88 WH-ACTIVE              VALUE ZERO.                             
003000        88 WH-ARCHIVED            VALUE 1 THRU 99999999.                  
003100     05 WH-ARCHIVED-DATE-PARTS    REDEFINES WH-ARCHIVED-DATE.             
003200        10 WH-ARCHIVED-CCYY       PIC 9(04).                              
003300        10 WH-ARCHIVED-MM         PIC 9(02).                              
003400        10 WH-ARCHIVED-DD         PIC 9(02).                              
003500     05 WH-ARCHIVED-TIME          PIC 9(06).                              
003600     05 FILLER                    PIC X(14).                              
