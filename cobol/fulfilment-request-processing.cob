000100*                                                                         
000200*    FULFILMENT-REQUEST-PROCESSING                                        
000300*                                                                         
000400*    PROCESSES THE NIGHTLY FULFILMENT-REQUESTS FILE AGAINST THE           
000500*    FULFILMENT-MASTER (STORE/PRODUCT/WAREHOUSE ASSIGNMENTS),             
000600*    THE STORE-MASTER, THE PRODUCT-MASTER AND THE WAREHOUSE-              
000700*    MASTER: ASSIGN A WAREHOUSE TO CARRY A STORE'S PRODUCT, OR            
000800*    UNASSIGN ONE.  A WAREHOUSE-ID NAMED HERE CAN BE ONE CREATED          
000900*    EARLIER THE SAME RUN BY WAREHOUSE-REQUEST-PROCESSING, SO             
001000*    THIS MODULE MUST RUN SECOND -- SEE FULFILMENT-BATCH-DRIVER.          
001100*    ONE RESULT LINE IS WRITTEN TO RESULTS-REPORT PER REQUEST,            
001200*    FOLLOWED BY A REJECTION-REASON SUMMARY AT END OF FILE.               
001300*                                                                         
001400*    CHANGE LOG                                                           
001500*    ----------                                                           
001600*    DATE       PRGMR  REQUEST    DESCRIPTION                             
001700*    ---------- ------ ---------- ------------------------------          
001800*    2011-03-08 JLF    RQ 1152    ORIGINAL PROGRAM.  UNATTENDED           
001900*                                 COMPANION TO WAREHOUSE-REQUEST-         
002000*                                 PROCESSING, BUILT THE SAME WAY          
002100*                                 AGAINST THE NEW FULFILMENT-             
002200*                                 REQUESTS FEED FROM ORDER ENTRY.         
002300*    2011-05-16 RDP    RQ 1161    ADDED THE THREE DISTRIBUTION            
002400*                                 PLANNING FAN-OUT LIMITS (MAX            
002500*                                 WAREHOUSES PER STORE/PRODUCT,           
002600*                                 MAX WAREHOUSES PER STORE, MAX           
002700*                                 PRODUCT TYPES PER WAREHOUSE) AT         
002800*                                 THE REQUEST OF DISTRIBUTION             
002900*                                 PLANNING -- SEE LOCATION LIMITS         
003000*                                 ADDED TO WAREHOUSE-REQUEST-             
003100*                                 PROCESSING UNDER RQ 0340 FOR            
003200*                                 THE SAME KIND OF CONTROL.               
003300*    2013-07-MKT RQ 1203         ASSIGN MADE IDEMPOTENT -- A              
003400*                                 REPEAT OF AN ALREADY-ACTIVE             
003500*                                 TRIPLE NOW ACCEPTS AS A NO-OP           
003600*                                 INSTEAD OF REJECTING ON THE             
003700*                                 DUPLICATE-KEY WRITE, TO MATCH           
003800*                                 HOW THE ARCHIVE FUNCTION OVER           
003900*                                 IN WAREHOUSE-REQUEST-PROCESSING         
004000*                                 TREATS A REPEAT ARCHIVE.                
004100*    2014-09-MKT RQ 1247         ADDED PARAGRAPH-LEVEL REMARKS            
004200*                                 THROUGHOUT AT THE REQUEST OF            
004300*                                 DATA CONTROL, WHO FLAGGED THIS          
004400*                                 MODULE AS UNDER-DOCUMENTED AT           
004500*                                 THE LAST CODE WALKTHROUGH.              
004600*                                                                         
004700 IDENTIFICATION DIVISION.                                                 
004800 PROGRAM-ID.    FULFILMENT-REQUEST-PROCESSING.                            
004900 AUTHOR.        R D PRICE.                                                
005000 INSTALLATION.  WAREHOUSE OPERATIONS - DATA PROCESSING.                   
005100 DATE-WRITTEN.  03/08/1989.                                               
005200 DATE-COMPILED.                                                           
005300 SECURITY.      UNAUTHORIZED USE, COPYING OR DISCLOSURE OF THIS           
005400                PROGRAM IS STRICTLY PROHIBITED.                           
005500                                                                          
005600 ENVIRONMENT DIVISION.                                                    
005700     CONFIGURATION SECTION.                                               
005800*                                                                         
005900*    UPSI-0 SIMPLY RECORDS HOW THE JOB WAS LAUNCHED (SCHEDULER            
006000*    VS OPERATOR-SUBMITTED) FOR THE RUN-LOG BANNER; NEITHER               
006100*    SETTING CHANGES HOW A REQUEST IS PROCESSED.                          
006200*                                                                         
006300     SPECIAL-NAMES.                                                       
006400         C01 IS TOP-OF-FORM                                               
006500         CLASS VALID-ACTION-LETTERS IS "A" THRU "Z"                       
006600         UPSI-0 ON STATUS IS NIGHTLY-SCHEDULED-RUN                        
006700         UPSI-0 OFF STATUS IS ON-DEMAND-RUN.                              
006800                                                                          
006900     INPUT-OUTPUT SECTION.                                                
007000     FILE-CONTROL.                                                        
007100*                                                                         
007200*    FULFILMENT-MASTER CARRIES ONE ROW PER ACTIVE STORE/PRODUCT/          
007300*    WAREHOUSE TRIPLE.  SEE SLFULFL.CBL FOR WHY IT IS KEYED THE           
007400*    WAY IT IS -- PRIMARY KEY FOR THE IDEMPOTENCY AND PER-STORE           
007500*    BROWSES, ALTERNATE KEY FOR THE PER-WAREHOUSE BROWSE.                 
007600*                                                                         
007700         COPY "SLFULFL.CBL".                                              
007800         COPY "SLSTORE.CBL".                                              
007900         COPY "SLPRODU.CBL".                                              
008000         COPY "SLWRHSE.CBL".                                              
008100         COPY "SLFLREQ.CBL".                                              
008200         COPY "SLRSLTS.CBL".                                              
008300                                                                          
008400 DATA DIVISION.                                                           
008500     FILE SECTION.                                                        
008600                                                                          
008700         COPY "FDFULFL.CBL".                                              
008800         COPY "FDSTORE.CBL".                                              
008900         COPY "FDPRODU.CBL".                                              
009000         COPY "FDWRHSE.CBL".                                              
009100         COPY "FDFLREQ.CBL".                                              
009200         COPY "FDRSLTS.CBL".                                              
009300                                                                          
009400     WORKING-STORAGE SECTION.                                             
009500                                                                          
009600         COPY "wsrundt.cbl".                                              
009700         COPY "WSRSLTS.CBL".                                              
009800*                                                                         
009900*    WAREHOUSE-MASTER IS A RELATIVE FILE (SEE WAREHOUSE-REQUEST-          
010000*    PROCESSING'S CHANGE LOG, RQ 1140, FOR WHY) SO IT HAS NO KEY          
010100*    OF ITS OWN TO READ BY WAREHOUSE-ID -- WAREHOUSE-REL-KEY IS           
010200*    ONLY EVER SET BY THE LOAD LOOP BELOW, NEVER USED FOR RANDOM          
010300*    ACCESS IN THIS PROGRAM.                                              
010400*                                                                         
010500     77 WAREHOUSE-REL-KEY              PIC 9(05) COMP.                    
010600*                                                                         
010700*    FILE STATUS FIELDS -- ONE PER SELECT, STANDALONE SCRATCH             
010800*    ITEMS IN THE SHOP'S USUAL 77-LEVEL STYLE.  NONE OF THESE             
010900*    ARE TESTED TODAY (NO SELECT IN THIS PROGRAM HAS A FILE               
011000*    STATUS CLAUSE WIRED TO ONE YET); THEY ARE DECLARED AHEAD             
011100*    OF NEED THE WAY DATA CONTROL LIKES TO SEE THEM, SO A                 
011200*    FILE STATUS CLAUSE CAN BE ADDED TO A SELECT LATER WITHOUT            
011300*    A WORKING-STORAGE CHANGE.                                            
011400*                                                                         
011500     77 FULF-FILE-STATUS               PIC X(02).                         
011600     77 STORE-FILE-STATUS              PIC X(02).                         
011700     77 PRODUCT-FILE-STATUS            PIC X(02).                         
011800     77 WH-FILE-STATUS                 PIC X(02).                         
011900     77 FLREQ-FILE-STATUS              PIC X(02).                         
012000     77 RSLTS-FILE-STATUS              PIC X(02).                         
012100                                                                          
012200     01 FLREQ-EOF-SWITCH               PIC X VALUE "N".                   
012300        88 FLREQ-EOF                   VALUE "Y".                         
012400     01 WH-EOF-SWITCH                  PIC X VALUE "N".                   
012500        88 WH-LOAD-EOF                 VALUE "Y".                         
012600     01 FULF-BROWSE-EOF-SWITCH         PIC X VALUE "N".                   
012700        88 FULF-BROWSE-EOF             VALUE "Y".                         
012800*                                                                         
012900*    THESE TWO FLAGS BELONG TO PL-LOOK-FOR-STORE-RECORD.CBL AND           
013000*    PL-LOOK-FOR-PRODUCT-RECORD.CBL RESPECTIVELY -- THOSE                 
013100*    COPYBOOKS SET THEM BUT EXPECT THE CALLING PROGRAM TO OWN             
013200*    THE DECLARATION, THE SAME WAY VENDOR-MAINTENANCE OWNS                
013300*    W-FOUND-VENDOR-RECORD FOR PL-LOOK-FOR-VENDOR-RECORD.CBL.             
013400*                                                                         
013500     01 W-FOUND-STORE-RECORD           PIC X VALUE "N".                   
013600        88 FOUND-STORE-RECORD          VALUE "Y".                         
013700     01 W-FOUND-PRODUCT-RECORD         PIC X VALUE "N".                   
013800        88 FOUND-PRODUCT-RECORD        VALUE "Y".                         
013900                                                                          
014000     01 WS-FULF-FOUND-SWITCH           PIC X VALUE "N".                   
014100        88 FOUND-FULFILMENT-RECORD     VALUE "Y".                         
014200*                                                                         
014300*    WS-WH-FOUND-SWITCH/WS-WH-FOUND-IDX REMEMBER WHICH ENTRY OF           
014400*    FULF-WH-TABLE (BELOW) MATCHED THE REQUESTED WAREHOUSE-ID,            
014500*    SO ASSIGN-MODULE CAN TEST FULF-WH-T-ACTIVE WITHOUT                   
014600*    RE-SEARCHING THE TABLE.                                              
014700*                                                                         
014800     01 WS-WH-FOUND-SWITCH             PIC X VALUE "N".                   
014900        88 FOUND-WAREHOUSE-BY-ID       VALUE "Y".                         
015000     01 WS-WH-FOUND-IDX               PIC S9(05) COMP VALUE ZERO.         
015100*                                                                         
015200*    SET BY COUNT-DISTINCT-WAREHOUSES-FOR-STORE WHILE IT BUILDS           
015300*    THE DISTINCT-WAREHOUSE LIST -- LETS ASSIGN-FAN-OUT-CHECKS            
015400*    TELL "STORE ALREADY HAS 3 WAREHOUSES, NONE OF THEM THIS              
015500*    ONE" (REJECT) APART FROM "STORE ALREADY HAS 3 WAREHOUSES,            
015600*    ONE OF THEM THIS ONE" (ACCEPT -- NOT A NEW WAREHOUSE FOR             
015700*    THE STORE).  RQ 1161.                                                
015800*                                                                         
015900     01 WS-REQUESTED-WH-FOUND-SWITCH   PIC X VALUE "N".                   
016000        88 REQUESTED-WH-ALREADY-ASSIGNED                                  
016100                                       VALUE "Y".                         
016200*                                                                         
016300*    WAREHOUSE-MASTER HAS NO ID KEY (SEE WAREHOUSE-REL-KEY                
016400*    REMARK ABOVE), SO THIS PROGRAM LOADS IT ONCE INTO A SMALL            
016500*    IN-MEMORY TABLE AND SEARCHES THE TABLE INSTEAD OF RE-                
016600*    READING THE FILE FOR EVERY FULFILMENT REQUEST -- THE SAME            
016700*    RELATIVE-FILE-TO-TABLE SUBSTITUTION WAREHOUSE-REQUEST-               
016800*    PROCESSING USES FOR ITS OWN WH-TABLE, TRIMMED DOWN HERE TO           
016900*    JUST THE TWO FIELDS THIS PROGRAM ACTUALLY NEEDS: THE ID              
017000*    AND WHETHER THE WAREHOUSE IS STILL ACTIVE.                           
017100*                                                                         
017200     01 FULF-WH-TABLE.                                                    
017300        05 FULF-WH-ENTRY OCCURS 500 TIMES                                 
017400                    INDEXED BY FULF-WH-IDX, FULF-WH-SRCH-IDX.             
017500           10 FULF-WH-T-WAREHOUSE-ID  PIC 9(09).                          
017600           10 FULF-WH-T-ARCHIVED-DATE PIC 9(08).                          
017700              88 FULF-WH-T-ACTIVE     VALUE ZERO.                         
017800     01 FULF-WH-ENTRIES-USED          PIC S9(05) COMP VALUE ZERO.         
017900*                                                                         
018000*    ROW COUNT FOR THE "MAX 2 WAREHOUSES PER PRODUCT PER STORE"           
018100*    LIMIT -- COUNT-ASSIGNMENTS-FOR-STORE-PRODUCT SETS THIS.              
018200*                                                                         
018300     77 WS-ROW-COUNT                  PIC S9(05) COMP VALUE ZERO.         
018400*                                                                         
018500*    GENERIC DISTINCT-VALUE SCRATCH AREA SHARED BY BOTH THE               
018600*    PER-STORE WAREHOUSE COUNT AND THE PER-WAREHOUSE PRODUCT              
018700*    COUNT (SEE CHECK-VALUE-IN-DISTINCT-TABLE BELOW) -- ONE               
018800*    WORKING-STORAGE BLOCK INSTEAD OF TWO NEARLY-IDENTICAL                
018900*    ONES, SINCE THE LINEAR SCAN LOGIC DOES NOT CARE WHETHER              
019000*    THE VALUE BEING CHECKED IS A WAREHOUSE-ID OR A PRODUCT-ID.           
019100*    WS-DISTINCT-CHECK-VALUE IS THE "VALUE TO LOOK UP OR ADD              
019200*    NEXT" STAGING FIELD; THE CALLER MOVES INTO IT BEFORE EACH            
019300*    PERFORM CHECK-VALUE-IN-DISTINCT-TABLE.                               
019400*                                                                         
019500     01 WS-DISTINCT-COUNT             PIC S9(05) COMP VALUE ZERO.         
019600     77 WS-DISTINCT-CHECK-VALUE        PIC 9(09).                         
019700     01 WS-DISTINCT-FOUND-SWITCH       PIC X VALUE "N".                   
019800        88 FOUND-IN-DISTINCT-TABLE     VALUE "Y".                         
019900     01 WS-DISTINCT-TABLE.                                                
020000        05 WS-DISTINCT-ENTRY OCCURS 50 TIMES                              
020100                    INDEXED BY WS-DIST-IDX.                               
020200           10 WS-DISTINCT-VALUE        PIC 9(09).                         
020300                                                                          
020400     01 WS-REQUEST-VALID-SWITCH        PIC X VALUE "Y".                   
020500        88 REQUEST-FAILED-VALIDATION   VALUE "N".                         
020600                                                                          
020700 PROCEDURE DIVISION.                                                      
020800*                                                                         
020900*    DRIVES THE WHOLE RUN: LOAD THE WAREHOUSE REFERENCE TABLE             
021000*    ONCE, THEN READ AND DISPOSE OF ONE FULFILMENT REQUEST AT A           
021100*    TIME UNTIL THE REQUEST FILE IS EXHAUSTED, THEN PRINT THE             
021200*    REJECTION SUMMARY AND GO HOME.                                       
021300*                                                                         
021400 MAIN-LINE.                                                               
021500                                                                          
021600     PERFORM OPEN-ALL-FILES.                                              
021700     PERFORM GET-RUN-DATE-AND-TIME.                                       
021800     PERFORM LOAD-WAREHOUSE-REFERENCE-TABLE.                              
021900                                                                          
022000     PERFORM READ-FULFILMENT-REQUEST-NEXT-RECORD.                         
022100     PERFORM PROCESS-ONE-FULFILMENT-REQUEST                               
022200         UNTIL FLREQ-EOF.                                                 
022300                                                                          
022400     PERFORM PRINT-RESULT-SUMMARY.                                        
022500     PERFORM CLOSE-ALL-FILES.                                             
022600                                                                          
022700     EXIT PROGRAM.                                                        
022800                                                                          
022900     STOP RUN.                                                            
023000*                                                                         
023100*    FULFILMENT-MASTER OPENS I-O -- ASSIGN WRITES NEW ROWS,               
023200*    UNASSIGN DELETES THEM, AND BOTH NEED TO READ FOR THE                 
023300*    IDEMPOTENCY CHECK.  EVERYTHING ELSE IS READ-ONLY HERE.               
023400*                                                                         
023500 OPEN-ALL-FILES.                                                          
023600                                                                          
023700     OPEN I-O    FULFILMENT-MASTER.                                       
023800     OPEN INPUT  STORE-MASTER.                                            
023900     OPEN INPUT  PRODUCT-MASTER.                                          
024000     OPEN INPUT  WAREHOUSE-MASTER.                                        
024100     OPEN INPUT  FULFILMENT-REQUESTS.                                     
024200     OPEN OUTPUT RESULTS-REPORT.                                          
024300                                                                          
024400 CLOSE-ALL-FILES.                                                         
024500                                                                          
024600     CLOSE FULFILMENT-MASTER.                                             
024700     CLOSE STORE-MASTER.                                                  
024800     CLOSE PRODUCT-MASTER.                                                
024900     CLOSE WAREHOUSE-MASTER.                                              
025000     CLOSE FULFILMENT-REQUESTS.                                           
025100     CLOSE RESULTS-REPORT.                                                
025200*                                                                         
025300*    LOADS THE ENTIRE WAREHOUSE-MASTER RELATIVE FILE INTO                 
025400*    FULF-WH-TABLE ONE TIME AT START OF RUN.  SEE THE REMARK              
025500*    OVER FULF-WH-TABLE'S DECLARATION FOR WHY THIS PROGRAM                
025600*    CANNOT JUST READ WAREHOUSE-MASTER RANDOM BY ID.                      
025700*                                                                         
025800 LOAD-WAREHOUSE-REFERENCE-TABLE.                                          
025900                                                                          
026000     MOVE ZERO TO FULF-WH-ENTRIES-USED.                                   
026100     MOVE "N"  TO WH-EOF-SWITCH.                                          
026200                                                                          
026300     READ WAREHOUSE-MASTER NEXT RECORD                                    
026400         AT END MOVE "Y" TO WH-EOF-SWITCH.                                
026500                                                                          
026600     PERFORM ADD-WAREHOUSE-REFERENCE-ENTRY UNTIL WH-LOAD-EOF.             
026700                                                                          
026800 ADD-WAREHOUSE-REFERENCE-ENTRY.                                           
026900                                                                          
027000     ADD 1 TO FULF-WH-ENTRIES-USED.                                       
027100     SET FULF-WH-IDX TO FULF-WH-ENTRIES-USED.                             
027200     MOVE WH-WAREHOUSE-ID                                                 
027300                TO FULF-WH-T-WAREHOUSE-ID (FULF-WH-IDX).                  
027400     MOVE WH-ARCHIVED-DATE                                                
027500                TO FULF-WH-T-ARCHIVED-DATE (FULF-WH-IDX).                 
027600                                                                          
027700     READ WAREHOUSE-MASTER NEXT RECORD                                    
027800         AT END MOVE "Y" TO WH-EOF-SWITCH.                                
027900                                                                          
028000 READ-FULFILMENT-REQUEST-NEXT-RECORD.                                     
028100                                                                          
028200     READ FULFILMENT-REQUESTS                                             
028300         AT END MOVE "Y" TO FLREQ-EOF-SWITCH.                             
028400*                                                                         
028500*    TOP-LEVEL DISPATCH.  DEFAULTS THE RESULT LINE TO ACCEPTED            
028600*    AND LETS THE CHOSEN MODULE OVERRIDE IT ON REJECT, THE SAME           
028700*    WAY PROCESS-ONE-WAREHOUSE-REQUEST DOES OVER IN WAREHOUSE-            
028800*    REQUEST-PROCESSING.  AN ACTION CODE THAT IS NEITHER ASSIGN           
028900*    NOR UNASSIGN IS REJECTED HERE WITHOUT EVER TOUCHING                  
029000*    FULFILMENT-MASTER.                                                   
029100*                                                                         
029200 PROCESS-ONE-FULFILMENT-REQUEST.                                          
029300                                                                          
029400     MOVE "ACCEPTED" TO RSLD-STATUS-W.                                    
029500     MOVE SPACES     TO RSLD-REASON-W.                                    
029600                                                                          
029700     IF FLREQ-IS-ASSIGN                                                   
029800        PERFORM ASSIGN-MODULE                                             
029900     ELSE                                                                 
030000        IF FLREQ-IS-UNASSIGN                                              
030100           PERFORM UNASSIGN-MODULE                                        
030200        ELSE                                                              
030300           MOVE "REJECTED" TO RSLD-STATUS-W                               
030400           MOVE "UNRECOGNIZED REQUEST ACTION CODE"                        
030500                                 TO RSLD-REASON-W                         
030600           MOVE FLREQ-ACTION-CODE TO RSLD-REQUEST-TYPE-W                  
030700           MOVE SPACES           TO RSLD-KEY-1-W                          
030800           MOVE SPACES           TO RSLD-KEY-2-W                          
030900           MOVE SPACES           TO RSLD-KEY-3-W.                         
031000                                                                          
031100     PERFORM WRITE-RESULT-DETAIL-LINE.                                    
031200     PERFORM READ-FULFILMENT-REQUEST-NEXT-RECORD.                         
031300*                                                                         
031400*    REQUIRED-FIELD EDIT, REJECT-ON-FIRST-FAILING-FIELD, THE              
031500*    SAME STANDARD DATA CONTROL ASKED FOR ON THE WAREHOUSE SIDE           
031600*    UNDER RQ 1050.  TESTS THE TEXT VIEW OF EACH ID (THE -X               
031700*    FIELD) RATHER THAN THE NUMERIC REDEFINES, SO A BLANK INPUT           
031800*    FIELD IS TOLD APART FROM A SUPPLIED ZERO.                            
031900*                                                                         
032000 VALIDATE-FULFILMENT-FIELDS.                                              
032100                                                                          
032200     MOVE "Y" TO WS-REQUEST-VALID-SWITCH.                                 
032300                                                                          
032400     IF FLREQ-STORE-ID-X EQUAL SPACES                                     
032500        MOVE "N" TO WS-REQUEST-VALID-SWITCH                               
032600        MOVE "STORE ID REQUIRED" TO RSLD-REASON-W                         
032700     ELSE                                                                 
032800        IF FLREQ-PRODUCT-ID-X EQUAL SPACES                                
032900           MOVE "N" TO WS-REQUEST-VALID-SWITCH                            
033000           MOVE "PRODUCT ID REQUIRED" TO RSLD-REASON-W                    
033100        ELSE                                                              
033200           IF FLREQ-WAREHOUSE-ID-X EQUAL SPACES                           
033300              MOVE "N" TO WS-REQUEST-VALID-SWITCH                         
033400              MOVE "WAREHOUSE ID REQUIRED" TO RSLD-REASON-W.              
033500*                                                                         
033600*    LINEAR SCAN OF FULF-WH-TABLE BY WAREHOUSE-ID -- THE TABLE            
033700*    IS NOT KEPT IN ID ORDER, SO THIS IS A PERFORM VARYING SCAN           
033800*    RATHER THAN A SEARCH.  LEAVES WS-WH-FOUND-IDX POINTING AT            
033900*    THE MATCHING ENTRY SO THE CALLER CAN TEST ITS ARCHIVED-              
034000*    DATE WITHOUT A SECOND LOOKUP.                                        
034100*                                                                         
034200 LOOK-FOR-ACTIVE-WAREHOUSE-BY-ID.                                         
034300                                                                          
034400     MOVE "N" TO WS-WH-FOUND-SWITCH.                                      
034500     MOVE ZERO TO WS-WH-FOUND-IDX.                                        
034600                                                                          
034700     IF FULF-WH-ENTRIES-USED GREATER THAN ZERO                            
034800        PERFORM CHECK-ONE-WAREHOUSE-BY-ID-ENTRY                           
034900           VARYING FULF-WH-SRCH-IDX FROM 1 BY 1                           
035000             UNTIL FULF-WH-SRCH-IDX                                       
035100                        GREATER THAN FULF-WH-ENTRIES-USED.                
035200                                                                          
035300 CHECK-ONE-WAREHOUSE-BY-ID-ENTRY.                                         
035400                                                                          
035500     IF FULF-WH-T-WAREHOUSE-ID (FULF-WH-SRCH-IDX)                         
035600                                  EQUAL FLREQ-WAREHOUSE-ID                
035700        MOVE "Y" TO WS-WH-FOUND-SWITCH                                    
035800        MOVE FULF-WH-SRCH-IDX TO WS-WH-FOUND-IDX.                         
035900*                                                                         
036000*    DIRECT RANDOM READ ON THE COMPOSITE PRIMARY KEY -- USED              
036100*    BOTH BY ASSIGN (TO SHORT-CIRCUIT A REPEAT OF AN ALREADY-             
036200*    ACTIVE TRIPLE AS A NO-OP, RQ 1203) AND BY UNASSIGN (TO               
036300*    FIND THE ROW TO DELETE).  ONE PARAGRAPH, TWO CALLERS,                
036400*    RATHER THAN DUPLICATING THE READ IN BOTH MODULES.                    
036500*                                                                         
036600 CHECK-ASSIGNMENT-ALREADY-EXISTS.                                         
036700                                                                          
036800     MOVE FLREQ-STORE-ID     TO FULF-STORE-ID.                            
036900     MOVE FLREQ-PRODUCT-ID   TO FULF-PRODUCT-ID.                          
037000     MOVE FLREQ-WAREHOUSE-ID TO FULF-WAREHOUSE-ID.                        
037100                                                                          
037200     READ FULFILMENT-MASTER                                               
037300         INVALID KEY                                                      
037400            MOVE "N" TO WS-FULF-FOUND-SWITCH                              
037500         NOT INVALID KEY                                                  
037600            MOVE "Y" TO WS-FULF-FOUND-SWITCH.                             
037700*                                                                         
037800*    "MAX 2 WAREHOUSES PER PRODUCT PER STORE" LIMIT (RQ 1161).            
037900*    FULFILMENT-MASTER IS KEYED STORE-ID/PRODUCT-ID/WAREHOUSE-            
038000*    ID IN THAT ORDER, SO ALL ROWS FOR ONE STORE/PRODUCT SIT              
038100*    TOGETHER ON THE FILE -- START AT THE FIRST POSSIBLE KEY              
038200*    FOR THIS STORE/PRODUCT (WAREHOUSE-ID FORCED TO ZERO) AND             
038300*    READ FORWARD UNTIL THE STORE OR PRODUCT CHANGES, WITHOUT             
038400*    A SORT.                                                              
038500*                                                                         
038600 COUNT-ASSIGNMENTS-FOR-STORE-PRODUCT.                                     
038700                                                                          
038800     MOVE ZERO TO WS-ROW-COUNT.                                           
038900     MOVE FLREQ-STORE-ID     TO FULF-STORE-ID.                            
039000     MOVE FLREQ-PRODUCT-ID   TO FULF-PRODUCT-ID.                          
039100     MOVE ZERO               TO FULF-WAREHOUSE-ID.                        
039200     MOVE "N" TO FULF-BROWSE-EOF-SWITCH.                                  
039300                                                                          
039400     START FULFILMENT-MASTER                                              
039500           KEY IS NOT LESS THAN FULF-PRIMARY-KEY                          
039600         INVALID KEY MOVE "Y" TO FULF-BROWSE-EOF-SWITCH.                  
039700                                                                          
039800     IF NOT FULF-BROWSE-EOF                                               
039900        READ FULFILMENT-MASTER NEXT RECORD                                
040000            AT END MOVE "Y" TO FULF-BROWSE-EOF-SWITCH.                    
040100                                                                          
040200     PERFORM COUNT-ONE-ROW-FOR-STORE-PRODUCT                              
040300         UNTIL FULF-BROWSE-EOF                                            
040400            OR FULF-STORE-ID NOT EQUAL FLREQ-STORE-ID                     
040500            OR FULF-PRODUCT-ID NOT EQUAL FLREQ-PRODUCT-ID.                
040600                                                                          
040700 COUNT-ONE-ROW-FOR-STORE-PRODUCT.                                         
040800                                                                          
040900     ADD 1 TO WS-ROW-COUNT.                                               
041000                                                                          
041100     READ FULFILMENT-MASTER NEXT RECORD                                   
041200         AT END MOVE "Y" TO FULF-BROWSE-EOF-SWITCH.                       
041300*                                                                         
041400*    SHARED LINEAR-SCAN HELPER FOR WS-DISTINCT-TABLE -- SEE THE           
041500*    REMARK OVER THAT TABLE'S DECLARATION.  WS-DISTINCT-CHECK-            
041600*    VALUE IS WHATEVER THE CALLER IS TESTING FOR (A WAREHOUSE-            
041700*    ID OR A PRODUCT-ID, DEPENDING ON WHO CALLED); THIS                   
041800*    PARAGRAPH DOES NOT CARE WHICH.                                       
041900*                                                                         
042000 CHECK-VALUE-IN-DISTINCT-TABLE.                                           
042100                                                                          
042200     MOVE "N" TO WS-DISTINCT-FOUND-SWITCH.                                
042300                                                                          
042400     IF WS-DISTINCT-COUNT GREATER THAN ZERO                               
042500        PERFORM CHECK-ONE-DISTINCT-ENTRY                                  
042600           VARYING WS-DIST-IDX FROM 1 BY 1                                
042700             UNTIL WS-DIST-IDX GREATER THAN WS-DISTINCT-COUNT.            
042800                                                                          
042900 CHECK-ONE-DISTINCT-ENTRY.                                                
043000                                                                          
043100     IF WS-DISTINCT-VALUE (WS-DIST-IDX)                                   
043200                              EQUAL WS-DISTINCT-CHECK-VALUE               
043300        MOVE "Y" TO WS-DISTINCT-FOUND-SWITCH.                             
043400*                                                                         
043500*    "MAX 3 WAREHOUSES PER STORE" LIMIT (RQ 1161).  BROWSES ALL           
043600*    ROWS FOR THIS STORE (ANY PRODUCT, ANY WAREHOUSE) ON THE              
043700*    PRIMARY KEY AND ACCUMULATES DISTINCT WAREHOUSE-IDS INTO              
043800*    WS-DISTINCT-TABLE.  ALSO NOTES, IN WS-REQUESTED-WH-FOUND-            
043900*    SWITCH, WHETHER THE WAREHOUSE BEING REQUESTED IS ALREADY             
044000*    ONE OF THE STORE'S WAREHOUSES -- A STORE AT ITS LIMIT OF 3           
044100*    MAY STILL ADD ANOTHER PRODUCT THROUGH A WAREHOUSE IT                 
044200*    ALREADY USES, JUST NOT THROUGH A FOURTH ONE.                         
044300*                                                                         
044400 COUNT-DISTINCT-WAREHOUSES-FOR-STORE.                                     
044500                                                                          
044600     MOVE ZERO TO WS-DISTINCT-COUNT.                                      
044700     MOVE "N"  TO WS-REQUESTED-WH-FOUND-SWITCH.                           
044800     MOVE FLREQ-STORE-ID TO FULF-STORE-ID.                                
044900     MOVE ZERO           TO FULF-PRODUCT-ID.                              
045000     MOVE ZERO           TO FULF-WAREHOUSE-ID.                            
045100     MOVE "N" TO FULF-BROWSE-EOF-SWITCH.                                  
045200                                                                          
045300     START FULFILMENT-MASTER                                              
045400           KEY IS NOT LESS THAN FULF-PRIMARY-KEY                          
045500         INVALID KEY MOVE "Y" TO FULF-BROWSE-EOF-SWITCH.                  
045600                                                                          
045700     IF NOT FULF-BROWSE-EOF                                               
045800        READ FULFILMENT-MASTER NEXT RECORD                                
045900            AT END MOVE "Y" TO FULF-BROWSE-EOF-SWITCH.                    
046000                                                                          
046100     PERFORM ADD-DISTINCT-WAREHOUSE-FOR-STORE                             
046200         UNTIL FULF-BROWSE-EOF                                            
046300            OR FULF-STORE-ID NOT EQUAL FLREQ-STORE-ID.                    
046400                                                                          
046500 ADD-DISTINCT-WAREHOUSE-FOR-STORE.                                        
046600                                                                          
046700     MOVE FULF-WAREHOUSE-ID TO WS-DISTINCT-CHECK-VALUE.                   
046800     PERFORM CHECK-VALUE-IN-DISTINCT-TABLE.                               
046900                                                                          
047000     IF NOT FOUND-IN-DISTINCT-TABLE                                       
047100        ADD 1 TO WS-DISTINCT-COUNT                                        
047200        SET WS-DIST-IDX TO WS-DISTINCT-COUNT                              
047300        MOVE WS-DISTINCT-CHECK-VALUE                                      
047400                        TO WS-DISTINCT-VALUE (WS-DIST-IDX).               
047500                                                                          
047600     IF FULF-WAREHOUSE-ID EQUAL FLREQ-WAREHOUSE-ID                        
047700        MOVE "Y" TO WS-REQUESTED-WH-FOUND-SWITCH.                         
047800                                                                          
047900     READ FULFILMENT-MASTER NEXT RECORD                                   
048000         AT END MOVE "Y" TO FULF-BROWSE-EOF-SWITCH.                       
048100*                                                                         
048200*    "MAX 5 PRODUCT TYPES PER WAREHOUSE" LIMIT (RQ 1161).                 
048300*    FULF-PRIMARY-KEY DOES NOT GROUP ROWS BY WAREHOUSE-ID, SO             
048400*    THIS BROWSE RUNS ON THE ALTERNATE KEY INSTEAD (SEE                   
048500*    SLFULFL.CBL) -- THE ONE PLACE IN THIS PROGRAM WHERE THE              
048600*    START/READ CLAUSES NAME A KEY EXPLICITLY RATHER THAN                 
048700*    RELYING ON THE DEFAULT PRIMARY KEY.                                  
048800*                                                                         
048900 COUNT-DISTINCT-PRODUCTS-FOR-WAREHOUSE.                                   
049000                                                                          
049100     MOVE ZERO TO WS-DISTINCT-COUNT.                                      
049200     MOVE FLREQ-WAREHOUSE-ID TO FULF-WAREHOUSE-ID.                        
049300     MOVE "N" TO FULF-BROWSE-EOF-SWITCH.                                  
049400                                                                          
049500     START FULFILMENT-MASTER                                              
049600           KEY IS NOT LESS THAN FULF-WAREHOUSE-ID                         
049700         INVALID KEY MOVE "Y" TO FULF-BROWSE-EOF-SWITCH.                  
049800                                                                          
049900     IF NOT FULF-BROWSE-EOF                                               
050000        READ FULFILMENT-MASTER NEXT RECORD                                
050100            AT END MOVE "Y" TO FULF-BROWSE-EOF-SWITCH.                    
050200                                                                          
050300     PERFORM ADD-DISTINCT-PRODUCT-FOR-WAREHOUSE                           
050400         UNTIL FULF-BROWSE-EOF                                            
050500            OR FULF-WAREHOUSE-ID NOT EQUAL FLREQ-WAREHOUSE-ID.            
050600                                                                          
050700 ADD-DISTINCT-PRODUCT-FOR-WAREHOUSE.                                      
050800                                                                          
050900     MOVE FULF-PRODUCT-ID TO WS-DISTINCT-CHECK-VALUE.                     
051000     PERFORM CHECK-VALUE-IN-DISTINCT-TABLE.                               
051100                                                                          
051200     IF NOT FOUND-IN-DISTINCT-TABLE                                       
051300        ADD 1 TO WS-DISTINCT-COUNT                                        
051400        SET WS-DIST-IDX TO WS-DISTINCT-COUNT                              
051500        MOVE WS-DISTINCT-CHECK-VALUE                                      
051600                        TO WS-DISTINCT-VALUE (WS-DIST-IDX).               
051700                                                                          
051800     READ FULFILMENT-MASTER NEXT RECORD                                   
051900         AT END MOVE "Y" TO FULF-BROWSE-EOF-SWITCH.                       
052000*                                                                         
052100*    WRITES THE NEW ASSIGNMENT ROW ONCE ALL THREE FAN-OUT                 
052200*    LIMITS HAVE CLEARED.  SPACES FIRST SO THE TRAILING FILLER            
052300*    GOES OUT BLANK, NOT WHATEVER WAS LEFT IN THE RECORD AREA             
052400*    BY THE LAST BROWSE.                                                  
052500*                                                                         
052600 WRITE-NEW-FULFILMENT-RECORD.                                             
052700                                                                          
052800     MOVE SPACES             TO FULFILMENT-RECORD.                        
052900     MOVE FLREQ-STORE-ID     TO FULF-STORE-ID.                            
053000     MOVE FLREQ-PRODUCT-ID   TO FULF-PRODUCT-ID.                          
053100     MOVE FLREQ-WAREHOUSE-ID TO FULF-WAREHOUSE-ID.                        
053200                                                                          
053300     WRITE FULFILMENT-RECORD                                              
053400         INVALID KEY                                                      
053500            DISPLAY "*** ERROR WRITING FULFILMENT-MASTER ***".            
053600*                                                                         
053700*    ASSIGN: VALIDATE, THEN RESOLVE STORE, PRODUCT AND                    
053800*    WAREHOUSE IN THAT ORDER (REJECTING ON THE FIRST ONE NOT              
053900*    FOUND), THEN CHECK THE WAREHOUSE IS NOT ARCHIVED, THEN               
054000*    SHORT-CIRCUIT TO ACCEPTED-NO-OP IF THE TRIPLE IS ALREADY             
054100*    ON FILE (RQ 1203) -- ONLY A TRIPLE THAT IS BOTH VALID AND            
054200*    NEW EVER REACHES THE FAN-OUT LIMIT CHECKS BELOW.                     
054300*                                                                         
054400 ASSIGN-MODULE.                                                           
054500                                                                          
054600     PERFORM VALIDATE-FULFILMENT-FIELDS.                                  
054700                                                                          
054800     IF REQUEST-FAILED-VALIDATION                                         
054900        MOVE "REJECTED" TO RSLD-STATUS-W                                  
055000     ELSE                                                                 
055100        MOVE FLREQ-STORE-ID TO STORE-ID                                   
055200        PERFORM LOOK-FOR-STORE-RECORD                                     
055300        IF NOT FOUND-STORE-RECORD                                         
055400           MOVE "REJECTED" TO RSLD-STATUS-W                               
055500           MOVE "STORE NOT FOUND" TO RSLD-REASON-W                        
055600        ELSE                                                              
055700           MOVE FLREQ-PRODUCT-ID TO PRODUCT-ID                            
055800           PERFORM LOOK-FOR-PRODUCT-RECORD                                
055900           IF NOT FOUND-PRODUCT-RECORD                                    
056000              MOVE "REJECTED" TO RSLD-STATUS-W                            
056100              MOVE "PRODUCT NOT FOUND" TO RSLD-REASON-W                   
056200           ELSE                                                           
056300              PERFORM LOOK-FOR-ACTIVE-WAREHOUSE-BY-ID                     
056400              IF NOT FOUND-WAREHOUSE-BY-ID                                
056500                 MOVE "REJECTED" TO RSLD-STATUS-W                         
056600                 MOVE "WAREHOUSE NOT FOUND" TO RSLD-REASON-W              
056700              ELSE                                                        
056800*                                                                         
056900*                A WAREHOUSE ARCHIVED BY WAREHOUSE-REQUEST-               
057000*                PROCESSING EARLIER THE SAME RUN IS STILL IN              
057100*                FULF-WH-TABLE (BY ID), JUST NO LONGER ACTIVE             
057200*                -- REJECT RATHER THAN ASSIGN STOCK TO IT.                
057300*                                                                         
057400                 IF NOT FULF-WH-T-ACTIVE (WS-WH-FOUND-IDX)                
057500                    MOVE "REJECTED" TO RSLD-STATUS-W                      
057600                    MOVE "WAREHOUSE IS ARCHIVED"                          
057700                                        TO RSLD-REASON-W                  
057800                 ELSE                                                     
057900*                                                                         
058000*                   IDEMPOTENT RE-ASSIGN: A TRIPLE ALREADY ON             
058100*                   FILE ACCEPTS WITHOUT REWRITING AND WITHOUT            
058200*                   RUNNING THE FAN-OUT CHECKS AGAIN.                     
058300*                                                                         
058400                    PERFORM CHECK-ASSIGNMENT-ALREADY-EXISTS               
058500                    IF NOT FOUND-FULFILMENT-RECORD                        
058600                       PERFORM ASSIGN-FAN-OUT-CHECKS.                     
058700                                                                          
058800     MOVE "ASSIGN"             TO RSLD-REQUEST-TYPE-W.                    
058900     MOVE FLREQ-STORE-ID-X     TO RSLD-KEY-1-W.                           
059000     MOVE FLREQ-PRODUCT-ID-X   TO RSLD-KEY-2-W.                           
059100     MOVE FLREQ-WAREHOUSE-ID-X TO RSLD-KEY-3-W.                           
059200*                                                                         
059300*    THE THREE DISTRIBUTION PLANNING FAN-OUT LIMITS, CHECKED IN           
059400*    ASCENDING ORDER OF HOW CHEAP THEY ARE TO TEST (A SINGLE              
059500*    STORE/PRODUCT ROW COUNT FIRST, THEN TWO FULL TABLE-BUILDING          
059600*    BROWSES) SO AN OBVIOUS REJECT NEVER PAYS FOR A BROWSE IT             
059700*    DOES NOT NEED.  PULLED OUT OF ASSIGN-MODULE INTO ITS OWN             
059800*    PARAGRAPH SO THAT MODULE'S NESTED IF DOES NOT RUN TOO MANY           
059900*    LEVELS DEEP TO FOLLOW.                                               
060000*                                                                         
060100 ASSIGN-FAN-OUT-CHECKS.                                                   
060200                                                                          
060300     PERFORM COUNT-ASSIGNMENTS-FOR-STORE-PRODUCT.                         
060400                                                                          
060500     IF WS-ROW-COUNT NOT LESS THAN 2                                      
060600        MOVE "REJECTED" TO RSLD-STATUS-W                                  
060700        MOVE "MAX WAREHOUSES PER PRODUCT PER STORE REACHED"               
060800                                       TO RSLD-REASON-W                   
060900     ELSE                                                                 
061000        PERFORM COUNT-DISTINCT-WAREHOUSES-FOR-STORE                       
061100*                                                                         
061200*       REJECT ONLY WHEN THE STORE IS ALREADY AT ITS LIMIT OF             
061300*       3 WAREHOUSES *AND* THIS REQUEST WOULD ADD A FOURTH --             
061400*       SEE THE REMARK OVER COUNT-DISTINCT-WAREHOUSES-FOR-                
061500*       STORE FOR THE "ALREADY SERVING" EXCEPTION.                        
061600*                                                                         
061700        IF WS-DISTINCT-COUNT NOT LESS THAN 3                              
061800           AND NOT REQUESTED-WH-ALREADY-ASSIGNED                          
061900           MOVE "REJECTED" TO RSLD-STATUS-W                               
062000           MOVE "MAX WAREHOUSES PER STORE REACHED"                        
062100                                       TO RSLD-REASON-W                   
062200        ELSE                                                              
062300           PERFORM COUNT-DISTINCT-PRODUCTS-FOR-WAREHOUSE                  
062400           IF WS-DISTINCT-COUNT NOT LESS THAN 5                           
062500              MOVE "REJECTED" TO RSLD-STATUS-W                            
062600              MOVE "MAX PRODUCT TYPES PER WAREHOUSE REACHED"              
062700                                       TO RSLD-REASON-W                   
062800           ELSE                                                           
062900              PERFORM WRITE-NEW-FULFILMENT-RECORD.                        
063000*                                                                         
063100*    UNASSIGN IS DELIBERATELY FORGIVING: IF ANY OF THE THREE              
063200*    KEY FIELDS IS MISSING THERE IS NOTHING TO DELETE, SO THE             
063300*    LOOKUP IS SKIPPED ENTIRELY RATHER THAN FAULTED -- THE                
063400*    FEED CAN SEND AN "UNASSIGN EVERYTHING FOR THIS STORE"                
063500*    SHORTHAND WITHOUT A PRODUCT/WAREHOUSE PAIR SOMEDAY WITHOUT           
063600*    THIS MODULE CHOKING ON IT TODAY.  A TRIPLE NOT ON FILE IS            
063700*    ALSO ACCEPTED AS A NO-OP -- THERE IS NO REJECT PATH HERE             
063800*    AT ALL, ONLY ACCEPTED, THE SAME WAY A REPEAT ARCHIVE                 
063900*    ACCEPTS OVER IN WAREHOUSE-REQUEST-PROCESSING.                        
064000*                                                                         
064100 UNASSIGN-MODULE.                                                         
064200                                                                          
064300     IF FLREQ-STORE-ID-X NOT EQUAL SPACES                                 
064400        AND FLREQ-PRODUCT-ID-X NOT EQUAL SPACES                           
064500        AND FLREQ-WAREHOUSE-ID-X NOT EQUAL SPACES                         
064600        PERFORM CHECK-ASSIGNMENT-ALREADY-EXISTS                           
064700        IF FOUND-FULFILMENT-RECORD                                        
064800           DELETE FULFILMENT-MASTER RECORD                                
064900               INVALID KEY                                                
065000                 DISPLAY "*** ERROR DELETING FULFILMENT ROW ***".         
065100                                                                          
065200     MOVE "UNASSIGN"           TO RSLD-REQUEST-TYPE-W.                    
065300     MOVE FLREQ-STORE-ID-X     TO RSLD-KEY-1-W.                           
065400     MOVE FLREQ-PRODUCT-ID-X   TO RSLD-KEY-2-W.                           
065500     MOVE FLREQ-WAREHOUSE-ID-X TO RSLD-KEY-3-W.                           
065600                                                                          
065700     COPY "PLGENERAL.CBL".                                                
065800     COPY "PL-LOOK-FOR-STORE-RECORD.CBL".                                 
065900     COPY "PL-LOOK-FOR-PRODUCT-RECORD.CBL".                               
