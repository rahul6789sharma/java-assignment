000100*                                                                         
000200*    SLFULFL.CBL -- FILE-CONTROL entry for FULFILMENT-MASTER.             
000300*                                                                         
000400*    Keyed INDEXED on the composite (STORE-ID, PRODUCT-ID,                
000500*    WAREHOUSE-ID) triple, the way VENDOR-FILE is keyed on                
000600*    VENDOR-NUMBER, with an ALTERNATE RECORD KEY on WAREHOUSE-ID          
000700*    WITH DUPLICATES so the product-types-per-warehouse fan-out           
000800*    count can be browsed by warehouse without a sort -- the same         
000900*    ALTERNATE KEY technique demonstrated against TMVSAM in the           
001000*    IBM class material.  2011-03-JLF  RQ 1152.                           
001100*                                                                         
001200 SELECT FULFILMENT-MASTER                                                 
001300        ASSIGN TO FULFILMENT-MASTER                                       
001400        ORGANIZATION IS INDEXED                                           
001500        ACCESS MODE IS DYNAMIC                                            
001600        RECORD KEY IS FULF-PRIMARY-KEY                                    
001700        ALTERNATE RECORD KEY IS FULF-WAREHOUSE-ID WITH DUPLICATES         
001800        FILE STATUS IS FULF-FILE-STATUS.                                  
