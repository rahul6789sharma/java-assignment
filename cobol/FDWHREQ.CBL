000100*                                                                         
000200*    FDWHREQ.CBL -- FD and record layout for WAREHOUSE-REQUESTS,          
000300*    the nightly warehouse lifecycle request file.  ACTION-CODE           
000400*    drives which of the three use cases applies; CAPACITY and            
000500*    STOCK come across as text so a blank can be told apart from          
000600*    a supplied zero when the field-presence rules are checked.           
000700*    2011-03-JLF  RQ 1152.                                                
000800*                                                                         
000900 FD  WAREHOUSE-REQUESTS                                                   
001000     LABEL RECORDS ARE OMITTED.                                           
001100                                                                          
001200 01  WHREQ-RECORD.                                                        
001300     05 WHREQ-ACTION-CODE         PIC X(10).                              
001400        88 WHREQ-IS-CREATE        VALUE "CREATE-WH ".                     
001500        88 WHREQ-IS-REPLACE       VALUE "REPLACE-WH".                     
001600        88 WHREQ-IS-ARCHIVE       VALUE "ARCHIVE-WH".                     
001700     05 WHREQ-BUSINESS-UNIT-CODE  PIC X(15).                              
001800     05 WHREQ-LOCATION-ID         PIC X(20).                              
001900     05 WHREQ-CAPACITY-X          PIC X(07).                              
002000     05 WHREQ-CAPACITY            REDEFINES WHREQ-CAPACITY-X              
002100                                  PIC 9(07).                              
002200     05 WHREQ-STOCK-X             PIC X(07).                              
002300     05 WHREQ-STOCK               REDEFINES WHREQ-STOCK-X                 
002400                                  PIC 9(07).                              
002500     05 FILLER                    PIC X(10).                              
