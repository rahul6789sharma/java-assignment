000100*                                                                         
000200*    FDWCTRL.CBL -- FD and record layout for                              
000300*    WAREHOUSE-CONTROL-FILE.  One record, relative slot 1,                
000400*    carrying the last WAREHOUSE-ID handed out.                           
000500*    2011-02-JLF  RQ 1140.                                                
000600*                                                                         
000700 FD  WAREHOUSE-CONTROL-FILE                                               
000800     LABEL RECORDS ARE STANDARD.                                          
000900                                                                          
001000 01  WAREHOUSE-CONTROL-RECORD.                                            
001100     05 WCTRL-LAST-WAREHOUSE-ID   PIC 9(09).                              
001200     05 FILLER                    PIC X(11).                              
