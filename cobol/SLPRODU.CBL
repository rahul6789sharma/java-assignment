000100*                                                                         
000200*    SLPRODU.CBL -- FILE-CONTROL entry for PRODUCT-MASTER.                
000300*    Existence lookup only -- see SLSTORE.CBL remarks, same deal          
000400*    for products.  2011-03-JLF  RQ 1152.                                 
000500*                                                                         
000600 SELECT PRODUCT-MASTER                                                    
000700        ASSIGN TO PRODUCT-MASTER                                          
000800        ORGANIZATION IS INDEXED                                           
000900        ACCESS MODE IS RANDOM                                             
001000        RECORD KEY IS PRODUCT-ID                                          
001100        FILE STATUS IS PRODUCT-FILE-STATUS.                               
