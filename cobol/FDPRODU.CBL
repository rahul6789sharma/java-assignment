000100*                                                                         
000200*    FDPRODU.CBL -- FD and record layout for PRODUCT-MASTER.              
000300*    2011-03-JLF  RQ 1152.                                                
000400*                                                                         
000500 FD  PRODUCT-MASTER                                                       
000600     LABEL RECORDS ARE STANDARD.                                          
000700                                                                          
000800 01  PRODUCT-RECORD.                                                      
000900     05 PRODUCT-ID                PIC 9(09).                              
001000     05 PRODUCT-NAME              PIC X(40).                              
001100     05 PRODUCT-STOCK             PIC 9(07).                              
001200     05 FILLER                    PIC X(10).                              
