000100*                                                                         
000200*    PLGENERAL.CBL -- general-purpose paragraphs shared by both           
000300*    processing programs.  This used to carry CLEAR-SCREEN,               
000400*    JUMP-LINE and CONFIRM-IF-WANT-TO-QUIT for the old keyboard           
000500*    screens; a nightly run has no operator to prompt, so those           
000600*    are gone and this now carries the housekeeping every batch           
000700*    program needs instead: stamping the run date/time, writing a         
000800*    result line, and bucketing a rejection reason for the                
000900*    end-of-file summary.  2011-03-JLF  RQ 1152.                          
001000*                                                                         
001100*    2011-03-JLF  RQ 1152 - REWRITTEN FOR BATCH USE, SCREEN               
001200*                           PARAGRAPHS REMOVED.                           
001300*    2013-07-MKT  RQ 1203 - ADDED GET-RUN-DATE-AND-TIME (WAS              
001400*                           IN-LINE IN EACH DRIVER, PULLED                
001500*                           FORWARD HERE INSTEAD).                        
001600*    1998-11-JLF  RQ 0994 - Y2K REVIEW OF THIS MODULE: RUN DATE           
001700*                           ALREADY CARRIED AS 4-DIGIT CCYY IN            
001800*                           WS-RUN-CCYY, NO CHANGE REQUIRED.              
001900*                                                                         
002000 GET-RUN-DATE-AND-TIME.                                                   
002100                                                                          
002200     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.                               
002300     ACCEPT WS-RUN-TIME FROM TIME.                                        
002400                                                                          
002500 GET-RUN-DATE-AND-TIME-EXIT.                                              
002600     EXIT.                                                                
002700                                                                          
002800 WRITE-RESULT-DETAIL-LINE.                                                
002900                                                                          
003000     MOVE SPACES              TO RSLTS-DETAIL-LINE.                       
003100     MOVE RSLD-REQUEST-TYPE-W TO RSLD-REQUEST-TYPE.                       
003200     MOVE RSLD-KEY-1-W        TO RSLD-KEY-1.                              
003300     MOVE RSLD-KEY-2-W        TO RSLD-KEY-2.                              
003400     MOVE RSLD-KEY-3-W        TO RSLD-KEY-3.                              
003500     MOVE RSLD-STATUS-W       TO RSLD-STATUS.                             
003600     MOVE RSLD-REASON-W       TO RSLD-REASON.                             
003700     MOVE RSLTS-DETAIL-LINE   TO RSLTS-PRINT-RECORD.                      
003800     WRITE RSLTS-PRINT-RECORD.                                            
003900                                                                          
004000     IF RSLD-STATUS-W EQUAL "ACCEPTED"                                    
004100        ADD 1 TO RSLTS-ACCEPTED-COUNT                                     
004200     ELSE                                                                 
004300        ADD 1 TO RSLTS-REJECTED-COUNT                                     
004400        PERFORM BUCKET-REJECTION-REASON.                                  
004500                                                                          
004600 WRITE-RESULT-DETAIL-LINE-EXIT.                                           
004700     EXIT.                                                                
004800                                                                          
004900 BUCKET-REJECTION-REASON.                                                 
005000                                                                          
005100     SET RSLTS-REASON-IDX TO 1.                                           
005200     SEARCH RSLTS-REASON-ENTRY                                            
005300         AT END                                                           
005400            PERFORM ADD-NEW-REASON-BUCKET                                 
005500         WHEN RSLTS-REASON-TEXT (RSLTS-REASON-IDX)                        
005600                                              EQUAL RSLD-REASON-W         
005700            ADD 1 TO RSLTS-REASON-COUNT (RSLTS-REASON-IDX).               
005800                                                                          
005900 BUCKET-REJECTION-REASON-EXIT.                                            
006000     EXIT.                                                                
006100                                                                          
006200 ADD-NEW-REASON-BUCKET.                                                   
006300                                                                          
006400     IF RSLTS-REASON-ENTRIES-USED LESS THAN 20                            
006500        ADD 1 TO RSLTS-REASON-ENTRIES-USED                                
006600        SET RSLTS-REASON-IDX TO RSLTS-REASON-ENTRIES-USED                 
006700        MOVE RSLD-REASON-W                                                
006800                        TO RSLTS-REASON-TEXT (RSLTS-REASON-IDX)           
006900        MOVE 1          TO RSLTS-REASON-COUNT (RSLTS-REASON-IDX).         
007000                                                                          
007100 ADD-NEW-REASON-BUCKET-EXIT.                                              
007200     EXIT.                                                                
007300                                                                          
007400 PRINT-RESULT-SUMMARY.                                                    
007500                                                                          
007600     MOVE SPACES           TO RSLTS-PRINT-RECORD.                         
007700     WRITE RSLTS-PRINT-RECORD BEFORE ADVANCING 2.                         
007800                                                                          
007900     MOVE SPACES           TO RSLTS-SUMMARY-LINE.                         
008000     MOVE "** REJECTION REASON SUMMARY **"                                
008100                           TO RSLS-LABEL.                                 
008200     MOVE RSLTS-SUMMARY-LINE TO RSLTS-PRINT-RECORD.                       
008300     WRITE RSLTS-PRINT-RECORD BEFORE ADVANCING 1.                         
008400                                                                          
008500     IF RSLTS-REASON-ENTRIES-USED GREATER THAN ZERO                       
008600        PERFORM PRINT-ONE-REASON-LINE                                     
008700           VARYING RSLTS-SEARCH-SUBSCRIPT FROM 1 BY 1                     
008800             UNTIL RSLTS-SEARCH-SUBSCRIPT                                 
008900                                  GREATER THAN                            
009000                                      RSLTS-REASON-ENTRIES-USED.          
009100                                                                          
009200     MOVE SPACES           TO RSLTS-TOTAL-LINE.                           
009300     MOVE "GRAND TOTALS"   TO RSLT-LABEL.                                 
009400     MOVE "ACCEPTED: "     TO RSLT-ACCEPTED-LIT.                          
009500     MOVE RSLTS-ACCEPTED-COUNT                                            
009600                           TO RSLT-ACCEPTED-COUNT.                        
009700     MOVE "REJECTED: "     TO RSLT-REJECTED-LIT.                          
009800     MOVE RSLTS-REJECTED-COUNT                                            
009900                           TO RSLT-REJECTED-COUNT.                        
010000     MOVE RSLTS-TOTAL-LINE TO RSLTS-PRINT-RECORD.                         
010100     WRITE RSLTS-PRINT-RECORD BEFORE ADVANCING 1.                         
010200                                                                          
010300 PRINT-RESULT-SUMMARY-EXIT.                                               
010400     EXIT.                                                                
010500                                                                          
010600 PRINT-ONE-REASON-LINE.                                                   
010700                                                                          
010800     MOVE SPACES           TO RSLTS-SUMMARY-LINE.                         
010900     MOVE "REASON...: "    TO RSLS-LABEL.                                 
011000     MOVE RSLTS-REASON-TEXT (RSLTS-SEARCH-SUBSCRIPT)                      
011100                           TO RSLS-REASON-TEXT.                           
011200     MOVE RSLTS-REASON-COUNT (RSLTS-SEARCH-SUBSCRIPT)                     
011300                           TO RSLS-REASON-COUNT.                          
011400     MOVE RSLTS-SUMMARY-LINE TO RSLTS-PRINT-RECORD.                       
011500     WRITE RSLTS-PRINT-RECORD BEFORE ADVANCING 1.                         
011600                                                                          
011700 PRINT-ONE-REASON-LINE-EXIT.                                              
011800     EXIT.                                                                
