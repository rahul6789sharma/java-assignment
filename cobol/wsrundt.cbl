000100*                                                                         
000200*    wsrundt.cbl                                                          
000300*                                                                         
000400*    WORKING-STORAGE used by every program in the warehouse/              
000500*    fulfilment batch suite to stamp CREATED-DATE/TIME and                
000600*    ARCHIVED-DATE/TIME with the date and time the run started.           
000700*                                                                         
000800*    Replaces the old wsdate.cbl interactive calendar-entry work          
000900*    area (GDTV-... fields, month-name table, leap-year check) --         
001000*    a batch run has no operator to validate a typed-in date              
001100*    against, it only has to stamp "now".  2010-11-JLF  RQ 1140.          
001200*                                                                         
001300 01 WS-RUN-DATE                   PIC 9(08).                              
001400 01 FILLER REDEFINES WS-RUN-DATE.                                         
001500    05 WS-RUN-CCYY                PIC 9(04).                              
001600    05 WS-RUN-MM                  PIC 9(02).                              
001700    05 WS-RUN-DD                  PIC 9(02).                              
001800                                                                          
001900 01 WS-RUN-TIME                   PIC 9(06).                              
002000 01 FILLER REDEFINES WS-RUN-TIME.                                         
002100    05 WS-RUN-HH                  PIC 9(02).                              
002200    05 WS-RUN-MN                  PIC 9(02).                              
002300    05 WS-RUN-SS                  PIC 9(02).                              
002400                                                                          
002500 01 WS-RUN-TIMESTAMP-NUM          PIC 9(14).                              
002600 01 FILLER REDEFINES WS-RUN-TIMESTAMP-NUM.                                
002700    05 WS-RUN-TS-DATE             PIC 9(08).                              
002800    05 WS-RUN-TS-TIME             PIC 9(06).                              
