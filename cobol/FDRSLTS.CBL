000100*                                                                         
000200*    FDRSLTS.CBL -- FD for RESULTS-REPORT.  The print line itself         
000300*    is carried as a flat PIC X(132) the way PRINTER-RECORD is            
000400*    carried flat in the deductible listing -- the structured             
000500*    detail and summary layouts that get MOVEd into it live in            
000600*    WSRSLTS.CBL, built up in working storage and written through         
000700*    here one line at a time.  2011-03-JLF  RQ 1152.                      
000800*                                                                         
000900 FD  RESULTS-REPORT                                                       
001000     LABEL RECORDS ARE OMITTED.                                           
001100                                                                          
001200 01  RSLTS-PRINT-RECORD           PIC X(132).                             
