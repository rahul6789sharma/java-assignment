000100*                                                                         
000200*    WAREHOUSE-REQUEST-PROCESSING                                         
000300*                                                                         
000400*    PROCESSES THE NIGHTLY WAREHOUSE-REQUESTS FILE AGAINST THE            
000500*    WAREHOUSE-MASTER AND THE FIXED LOCATION-TABLE: CREATE A NEW          
000600*    WAREHOUSE, REPLACE THE ACTIVE WAREHOUSE UNDER A BUSINESS             
000700*    UNIT CODE WITH A NEW ONE, OR ARCHIVE AN ACTIVE WAREHOUSE.            
000800*    ONE RESULT LINE IS WRITTEN TO RESULTS-REPORT PER REQUEST,            
000900*    FOLLOWED BY A REJECTION-REASON SUMMARY AT END OF FILE.               
001000*                                                                         
001100*    CHANGE LOG                                                           
001200*    ----------                                                           
001300*    DATE       PRGMR  REQUEST    DESCRIPTION                             
001400*    ---------- ------ ---------- ------------------------------          
001500*    1989-04-22 JLF    RQ 0210    ORIGINAL PROGRAM.  INTERACTIVE          
001600*                                 WAREHOUSE-MASTER MAINTENANCE            
001700*                                 SCREEN, MODELLED ON THE VENDOR          
001800*                                 MAINTENANCE SCREEN.                     
001900*    1991-06-11 RDP    RQ 0340    ADDED LOCATION CAPACITY AND             
002000*                                 COUNT EDITS AT THE REQUEST OF           
002100*                                 DISTRIBUTION PLANNING.                  
002200*    1994-02-08 JLF    RQ 0480    ADDED THE "REPLACE" FUNCTION SO         
002300*                                 A WAREHOUSE COULD BE MOVED TO A         
002400*                                 NEW LOCATION WITHOUT LOSING ITS         
002500*                                 BUSINESS UNIT CODE OR CARRIED           
002600*                                 STOCK.                                  
002700*    1998-11-12 JLF    RQ 0994    Y2K REVIEW OF THIS MODULE.              
002800*                                 CREATED- AND ARCHIVED-DATE              
002900*                                 ALREADY CARRIED AS CCYYMMDD.            
003000*                                 NO CHANGE REQUIRED.                     
003100*    2001-03-05 MKT    RQ 1050    CHANGED CAPACITY/STOCK EDITS TO         
003200*                                 REJECT ON FIRST FAILING FIELD           
003300*                                 INSTEAD OF ACCUMULATING ALL             
003400*                                 MESSAGES, PER DATA CONTROL              
003500*                                 STANDARDS MEMO.                         
003600*    2005-07-19 RDP    RQ 1118    WAREHOUSE-ID SURROGATE ADDED            
003700*                                 (SEE WAREHOUSE-CONTROL-FILE) SO         
003800*                                 DISTRIBUTION ASSIGNMENT COULD           
003900*                                 REFERENCE A WAREHOUSE                   
004000*                                 NUMERICALLY INSTEAD OF BY               
004100*                                 BUSINESS UNIT CODE.                     
004200*    2011-02-14 JLF    RQ 1140    CONVERTED WAREHOUSE-MASTER FROM         
004300*                                 INDEXED TO RELATIVE                     
004400*                                 ORGANIZATION -- A REPLACED              
004500*                                 WAREHOUSE LEAVES TWO ROWS UNDER         
004600*                                 THE SAME BUSINESS UNIT CODE             
004700*                                 (ONE ARCHIVED, ONE ACTIVE),             
004800*                                 WHICH CANNOT LIVE IN AN INDEXED         
004900*                                 FILE KEYED ON THAT CODE.  WHOLE         
005000*                                 FILE IS NOW LOADED INTO THE             
005100*                                 WH-TABLE AT START OF RUN.               
005200*    2011-03-08 JLF    RQ 1152    RETIRED THE OPERATOR SCREEN.            
005300*                                 THIS MODULE IS NOW CALLED               
005400*                                 UNATTENDED FROM FULFILMENT-             
005500*                                 BATCH-DRIVER AND READS ITS              
005600*                                 REQUESTS FROM THE WAREHOUSE-            
005700*                                 REQUESTS FILE, NOT A KEYBOARD.          
005800*    2014-09-MKT RQ 1247         ADDED PARAGRAPH-LEVEL REMARKS            
005900*                                 THROUGHOUT AT THE REQUEST OF            
006000*                                 DATA CONTROL, WHO FLAGGED THIS          
006100*                                 MODULE AS UNDER-DOCUMENTED AT           
006200*                                 THE LAST CODE WALKTHROUGH.              
006300*                                                                         
006400 IDENTIFICATION DIVISION.                                                 
006500 PROGRAM-ID.    WAREHOUSE-REQUEST-PROCESSING.                             
006600 AUTHOR.        J L FORTUNATO.                                            
006700 INSTALLATION.  WAREHOUSE OPERATIONS - DATA PROCESSING.                   
006800 DATE-WRITTEN.  04/22/1989.                                               
006900 DATE-COMPILED.                                                           
007000 SECURITY.      UNAUTHORIZED USE, COPYING OR DISCLOSURE OF THIS           
007100                PROGRAM IS STRICTLY PROHIBITED.                           
007200                                                                          
007300 ENVIRONMENT DIVISION.                                                    
007400     CONFIGURATION SECTION.                                               
007500*                                                                         
007600*    UPSI-0 SIMPLY RECORDS HOW THE JOB WAS LAUNCHED (SCHEDULER            
007700*    VS OPERATOR-SUBMITTED) FOR THE RUN-LOG BANNER; NEITHER               
007800*    SETTING CHANGES HOW A REQUEST IS PROCESSED.                          
007900*                                                                         
008000     SPECIAL-NAMES.                                                       
008100         C01 IS TOP-OF-FORM                                               
008200         CLASS VALID-ACTION-LETTERS IS "A" THRU "Z", "-"                  
008300         UPSI-0 ON STATUS IS NIGHTLY-SCHEDULED-RUN                        
008400         UPSI-0 OFF STATUS IS ON-DEMAND-RUN.                              
008500                                                                          
008600     INPUT-OUTPUT SECTION.                                                
008700     FILE-CONTROL.                                                        
008800*                                                                         
008900*    WAREHOUSE-CONTROL-FILE HOLDS JUST ONE ROW -- THE LAST                
009000*    WAREHOUSE-ID HANDED OUT -- SO CREATE AND REPLACE CAN BOTH            
009100*    MINT THE NEXT ONE WITHOUT COLLIDING.  SEE GET-NEXT-                  
009200*    WAREHOUSE-ID BELOW.                                                  
009300*                                                                         
009400         COPY "SLWRHSE.CBL".                                              
009500         COPY "SLWCTRL.CBL".                                              
009600         COPY "SLLOCTN.CBL".                                              
009700         COPY "SLWHREQ.CBL".                                              
009800         COPY "SLRSLTS.CBL".                                              
009900                                                                          
010000 DATA DIVISION.                                                           
010100     FILE SECTION.                                                        
010200                                                                          
010300         COPY "FDWRHSE.CBL".                                              
010400         COPY "FDWCTRL.CBL".                                              
010500         COPY "FDLOCTN.CBL".                                              
010600         COPY "FDWHREQ.CBL".                                              
010700         COPY "FDRSLTS.CBL".                                              
010800                                                                          
010900     WORKING-STORAGE SECTION.                                             
011000                                                                          
011100         COPY "wsrundt.cbl".                                              
011200         COPY "WSLOCTN.CBL".                                              
011300         COPY "WSRSLTS.CBL".                                              
011400*                                                                         
011500*    WAREHOUSE-REL-KEY ADDRESSES WAREHOUSE-MASTER'S RELATIVE              
011600*    SLOTS (RQ 1140); WCTRL-REL-KEY ALWAYS POINTS AT THE SAME             
011700*    SINGLE ROW OF WAREHOUSE-CONTROL-FILE, SO IT IS GIVEN ITS             
011800*    VALUE ONCE HERE RATHER THAN BEING RESET EVERY TIME IT IS             
011900*    USED.                                                                
012000*                                                                         
012100     77 WAREHOUSE-REL-KEY              PIC 9(05) COMP.                    
012200     77 WCTRL-REL-KEY                  PIC 9(05) COMP VALUE 1.            
012300*                                                                         
012400*    FILE STATUS FIELDS -- ONE PER SELECT, STANDALONE SCRATCH             
012500*    ITEMS IN THE SHOP'S USUAL 77-LEVEL STYLE.  NONE OF THESE             
012600*    ARE TESTED TODAY (NO SELECT IN THIS PROGRAM HAS A FILE               
012700*    STATUS CLAUSE WIRED TO ONE YET); THEY ARE DECLARED AHEAD             
012800*    OF NEED THE WAY DATA CONTROL LIKES TO SEE THEM, SO A                 
012900*    FILE STATUS CLAUSE CAN BE ADDED TO A SELECT LATER WITHOUT            
013000*    A WORKING-STORAGE CHANGE.                                            
013100*                                                                         
013200     77 WH-FILE-STATUS                 PIC X(02).                         
013300     77 WCTRL-FILE-STATUS              PIC X(02).                         
013400     77 LOCTN-FILE-STATUS              PIC X(02).                         
013500     77 WHREQ-FILE-STATUS              PIC X(02).                         
013600     77 RSLTS-FILE-STATUS              PIC X(02).                         
013700                                                                          
013800     01 WHREQ-EOF-SWITCH               PIC X VALUE "N".                   
013900        88 WHREQ-EOF                   VALUE "Y".                         
014000     01 LOCTN-EOF-SWITCH               PIC X VALUE "N".                   
014100        88 LOCTN-LOAD-EOF              VALUE "Y".                         
014200     01 WH-EOF-SWITCH                  PIC X VALUE "N".                   
014300        88 WH-LOAD-EOF                 VALUE "Y".                         
014400*                                                                         
014500*    WAREHOUSE-MASTER IS RELATIVE, NOT KEYED BY BUSINESS UNIT             
014600*    CODE OR BY LOCATION, SO THIS PROGRAM LOADS THE WHOLE FILE            
014700*    ONCE INTO WH-TABLE AND DOES ALL ITS LOOKUPS, COUNTS AND              
014800*    SUMS AGAINST THE TABLE INSTEAD OF RE-READING DISK FOR EACH           
014900*    WAREHOUSE REQUEST.  A REPLACE LEAVES THE OLD ROW IN PLACE            
015000*    (ARCHIVED) AND ADDS A NEW ONE (RQ 1140), SO WH-ENTRIES-USED          
015100*    ONLY EVER GROWS OVER A RUN, IT NEVER SHRINKS.                        
015200*                                                                         
015300     01 WH-TABLE.                                                         
015400        05 WH-ENTRY OCCURS 500 TIMES                                      
015500                    INDEXED BY WH-IDX, WH-SRCH-IDX.                       
015600           10 WH-T-REL-KEY             PIC 9(05) COMP.                    
015700           10 WH-T-WAREHOUSE-ID        PIC 9(09).                         
015800           10 WH-T-BUSINESS-UNIT-CODE  PIC X(15).                         
015900           10 WH-T-LOCATION-ID         PIC X(20).                         
016000           10 WH-T-CAPACITY            PIC S9(07).                        
016100           10 WH-T-STOCK               PIC S9(07).                        
016200           10 WH-T-CREATED-DATE        PIC 9(08).                         
016300           10 WH-T-CREATED-TIME        PIC 9(06).                         
016400           10 WH-T-ARCHIVED-DATE       PIC 9(08).                         
016500              88 WH-T-ACTIVE           VALUE ZERO.                        
016600           10 WH-T-ARCHIVED-TIME       PIC 9(06).                         
016700     01 WH-ENTRIES-USED             PIC S9(05) COMP VALUE ZERO.           
016800     01 WH-MOVE-IDX                 PIC S9(05) COMP VALUE ZERO.           
016900     01 WH-FOUND-IDX                PIC S9(05) COMP VALUE ZERO.           
017000                                                                          
017100     01 WH-FOUND-SWITCH                PIC X VALUE "N".                   
017200        88 FOUND-WAREHOUSE-RECORD      VALUE "Y".                         
017300*                                                                         
017400*    RUNNING COUNT/SUM FOR WHICHEVER LOCATION IS CURRENTLY                
017500*    BEING CHECKED, SET BY COUNT-AND-SUM-AT-LOCATION.  BOTH               
017600*    CREATE-WAREHOUSE-MODULE AND CHECK-REPLACEMENT-LOCATION-              
017700*    LIMITS REUSE THESE TWO FIELDS RATHER THAN KEEPING SEPARATE           
017800*    WORKING-STORAGE FOR EACH CALLER.                                     
017900*                                                                         
018000     01 WS-ACTIVE-COUNT-AT-LOCN     PIC S9(05) COMP VALUE ZERO.           
018100     01 WS-CAPACITY-SUM-AT-LOCN     PIC S9(07) COMP VALUE ZERO.           
018200                                                                          
018300     01 WS-REQUEST-VALID-SWITCH        PIC X VALUE "Y".                   
018400        88 REQUEST-FAILED-VALIDATION   VALUE "N".                         
018500                                                                          
018600     01 WS-NEW-WAREHOUSE-ID            PIC 9(09).                         
018700                                                                          
018800 PROCEDURE DIVISION.                                                      
018900*                                                                         
019000*    DRIVES THE WHOLE RUN: LOAD THE LOCATION AND WAREHOUSE                
019100*    TABLES AND THE WAREHOUSE-ID SURROGATE ONCE, THEN READ AND            
019200*    DISPOSE OF ONE WAREHOUSE REQUEST AT A TIME UNTIL THE                 
019300*    REQUEST FILE IS EXHAUSTED, THEN PRINT THE REJECTION                  
019400*    SUMMARY AND GO HOME.                                                 
019500*                                                                         
019600 MAIN-LINE.                                                               
019700                                                                          
019800     PERFORM OPEN-ALL-FILES.                                              
019900     PERFORM GET-RUN-DATE-AND-TIME.                                       
020000     PERFORM LOAD-LOCATION-TABLE.                                         
020100     PERFORM LOAD-WAREHOUSE-TABLE.                                        
020200     PERFORM READ-WAREHOUSE-CONTROL-RECORD.                               
020300                                                                          
020400     PERFORM READ-WAREHOUSE-REQUEST-NEXT-RECORD.                          
020500     PERFORM PROCESS-ONE-WAREHOUSE-REQUEST                                
020600         UNTIL WHREQ-EOF.                                                 
020700                                                                          
020800     PERFORM PRINT-RESULT-SUMMARY.                                        
020900     PERFORM CLOSE-ALL-FILES.                                             
021000                                                                          
021100     EXIT PROGRAM.                                                        
021200                                                                          
021300     STOP RUN.                                                            
021400*                                                                         
021500*    WAREHOUSE-MASTER AND WAREHOUSE-CONTROL-FILE BOTH OPEN I-O            
021600*    -- CREATE/REPLACE/ARCHIVE ALL WRITE OR REWRITE WAREHOUSE-            
021700*    MASTER, AND EVERY CREATE OR REPLACE REWRITES THE SINGLE              
021800*    SURROGATE-ID ROW IN WAREHOUSE-CONTROL-FILE.  LOCATION-               
021900*    TABLE IS A FIXED REFERENCE FILE, READ-ONLY.                          
022000*                                                                         
022100 OPEN-ALL-FILES.                                                          
022200                                                                          
022300     OPEN I-O    WAREHOUSE-MASTER.                                        
022400     OPEN I-O    WAREHOUSE-CONTROL-FILE.                                  
022500     OPEN INPUT  LOCATION-TABLE.                                          
022600     OPEN INPUT  WAREHOUSE-REQUESTS.                                      
022700     OPEN OUTPUT RESULTS-REPORT.                                          
022800                                                                          
022900 CLOSE-ALL-FILES.                                                         
023000                                                                          
023100     CLOSE WAREHOUSE-MASTER.                                              
023200     CLOSE WAREHOUSE-CONTROL-FILE.                                        
023300     CLOSE LOCATION-TABLE.                                                
023400     CLOSE WAREHOUSE-REQUESTS.                                            
023500     CLOSE RESULTS-REPORT.                                                
023600*                                                                         
023700*    LOCATION-TABLE IS SMALL AND FIXED, SO IT IS LOADED WHOLE             
023800*    INTO WL-ENTRY HERE AND SEARCHED BY LOOK-FOR-LOCATION-                
023900*    RECORD (SEE PL-LOOK-FOR-LOCATION-RECORD.CBL) RATHER THAN             
024000*    READ RANDOM PER REQUEST.                                             
024100*                                                                         
024200 LOAD-LOCATION-TABLE.                                                     
024300                                                                          
024400     MOVE ZERO TO WL-ENTRIES-USED.                                        
024500     MOVE "N"  TO LOCTN-EOF-SWITCH.                                       
024600                                                                          
024700     READ LOCATION-TABLE                                                  
024800         AT END MOVE "Y" TO LOCTN-EOF-SWITCH.                             
024900                                                                          
025000     PERFORM ADD-LOCATION-TABLE-ENTRY UNTIL LOCTN-LOAD-EOF.               
025100                                                                          
025200 ADD-LOCATION-TABLE-ENTRY.                                                
025300                                                                          
025400     ADD 1 TO WL-ENTRIES-USED.                                            
025500     SET WL-IDX TO WL-ENTRIES-USED.                                       
025600     MOVE LOCTN-IDENTIFICATION                                            
025700                         TO WL-IDENTIFICATION (WL-IDX).                   
025800     MOVE LOCTN-MAX-NUMBER-WAREHOUSES                                     
025900                    TO WL-MAX-NUMBER-WAREHOUSES (WL-IDX).                 
026000     MOVE LOCTN-MAX-CAPACITY   TO WL-MAX-CAPACITY (WL-IDX).               
026100                                                                          
026200     READ LOCATION-TABLE                                                  
026300         AT END MOVE "Y" TO LOCTN-EOF-SWITCH.                             
026400*                                                                         
026500*    LOADS THE ENTIRE WAREHOUSE-MASTER RELATIVE FILE INTO                 
026600*    WH-TABLE ONE TIME AT START OF RUN -- SEE THE REMARK OVER             
026700*    WH-TABLE'S DECLARATION FOR WHY (RQ 1140).                            
026800*                                                                         
026900 LOAD-WAREHOUSE-TABLE.                                                    
027000                                                                          
027100     MOVE ZERO TO WH-ENTRIES-USED.                                        
027200     MOVE "N"  TO WH-EOF-SWITCH.                                          
027300                                                                          
027400     READ WAREHOUSE-MASTER NEXT RECORD                                    
027500         AT END MOVE "Y" TO WH-EOF-SWITCH.                                
027600                                                                          
027700     PERFORM ADD-WAREHOUSE-TABLE-ENTRY UNTIL WH-LOAD-EOF.                 
027800                                                                          
027900 ADD-WAREHOUSE-TABLE-ENTRY.                                               
028000                                                                          
028100     ADD 1 TO WH-ENTRIES-USED.                                            
028200     SET WH-IDX TO WH-ENTRIES-USED.                                       
028300     MOVE WAREHOUSE-REL-KEY    TO WH-T-REL-KEY (WH-IDX).                  
028400     MOVE WH-WAREHOUSE-ID      TO WH-T-WAREHOUSE-ID (WH-IDX).             
028500     MOVE WH-BUSINESS-UNIT-CODE                                           
028600                    TO WH-T-BUSINESS-UNIT-CODE (WH-IDX).                  
028700     MOVE WH-LOCATION-ID       TO WH-T-LOCATION-ID (WH-IDX).              
028800     MOVE WH-CAPACITY          TO WH-T-CAPACITY (WH-IDX).                 
028900     MOVE WH-STOCK             TO WH-T-STOCK (WH-IDX).                    
029000     MOVE WH-CREATED-DATE      TO WH-T-CREATED-DATE (WH-IDX).             
029100     MOVE WH-CREATED-TIME      TO WH-T-CREATED-TIME (WH-IDX).             
029200     MOVE WH-ARCHIVED-DATE     TO WH-T-ARCHIVED-DATE (WH-IDX).            
029300     MOVE WH-ARCHIVED-TIME     TO WH-T-ARCHIVED-TIME (WH-IDX).            
029400                                                                          
029500     READ WAREHOUSE-MASTER NEXT RECORD                                    
029600         AT END MOVE "Y" TO WH-EOF-SWITCH.                                
029700*                                                                         
029800*    ONE-ROW READ OF THE SURROGATE-ID CONTROL FILE.  A MISSING            
029900*    ROW (SHOULD NEVER HAPPEN IN PRODUCTION -- THE FILE IS                
030000*    SEEDED WITH ONE ROW WHEN THE SYSTEM IS INSTALLED) DEFAULTS           
030100*    THE COUNTER TO ZERO SO THE FIRST WAREHOUSE CREATED STILL             
030200*    GETS A SENSIBLE ID RATHER THAN AN UNDEFINED ONE.                     
030300*                                                                         
030400 READ-WAREHOUSE-CONTROL-RECORD.                                           
030500                                                                          
030600     MOVE 1 TO WCTRL-REL-KEY.                                             
030700     READ WAREHOUSE-CONTROL-FILE                                          
030800         INVALID KEY MOVE ZERO TO WCTRL-LAST-WAREHOUSE-ID.                
030900                                                                          
031000 READ-WAREHOUSE-REQUEST-NEXT-RECORD.                                      
031100                                                                          
031200     READ WAREHOUSE-REQUESTS                                              
031300         AT END MOVE "Y" TO WHREQ-EOF-SWITCH.                             
031400*                                                                         
031500*    TOP-LEVEL DISPATCH.  DEFAULTS THE RESULT LINE TO ACCEPTED            
031600*    AND LETS THE CHOSEN MODULE OVERRIDE IT ON REJECT.  AN                
031700*    ACTION CODE THAT IS NONE OF CREATE/REPLACE/ARCHIVE IS                
031800*    REJECTED HERE WITHOUT EVER TOUCHING WAREHOUSE-MASTER.                
031900*                                                                         
032000 PROCESS-ONE-WAREHOUSE-REQUEST.                                           
032100                                                                          
032200     MOVE "ACCEPTED" TO RSLD-STATUS-W.                                    
032300     MOVE SPACES     TO RSLD-REASON-W.                                    
032400                                                                          
032500     IF WHREQ-IS-CREATE                                                   
032600        PERFORM CREATE-WAREHOUSE-MODULE                                   
032700     ELSE                                                                 
032800        IF WHREQ-IS-REPLACE                                               
032900           PERFORM REPLACE-WAREHOUSE-MODULE                               
033000        ELSE                                                              
033100           IF WHREQ-IS-ARCHIVE                                            
033200              PERFORM ARCHIVE-WAREHOUSE-MODULE                            
033300           ELSE                                                           
033400              MOVE "REJECTED" TO RSLD-STATUS-W                            
033500              MOVE "UNRECOGNIZED REQUEST ACTION CODE"                     
033600                                    TO RSLD-REASON-W                      
033700              MOVE WHREQ-ACTION-CODE TO RSLD-REQUEST-TYPE-W               
033800              MOVE SPACES           TO RSLD-KEY-1-W                       
033900              MOVE SPACES           TO RSLD-KEY-2-W                       
034000              MOVE SPACES           TO RSLD-KEY-3-W.                      
034100                                                                          
034200     PERFORM WRITE-RESULT-DETAIL-LINE.                                    
034300     PERFORM READ-WAREHOUSE-REQUEST-NEXT-RECORD.                          
034400*                                                                         
034500*    REQUIRED-FIELD AND NUMERIC-EDIT CHECKS, REJECT-ON-FIRST-             
034600*    FAILING-FIELD RATHER THAN ACCUMULATING EVERY MESSAGE, PER            
034700*    THE DATA CONTROL STANDARDS MEMO (RQ 1050).  SHARED BY                
034800*    CREATE AND REPLACE -- ARCHIVE HAS NO FIELDS TO VALIDATE              
034900*    BEYOND THE BUSINESS UNIT CODE IT SEARCHES BY.                        
035000*                                                                         
035100 VALIDATE-WAREHOUSE-FIELDS.                                               
035200                                                                          
035300     MOVE "Y" TO WS-REQUEST-VALID-SWITCH.                                 
035400                                                                          
035500     IF WHREQ-BUSINESS-UNIT-CODE EQUAL SPACES                             
035600        MOVE "N" TO WS-REQUEST-VALID-SWITCH                               
035700        MOVE "BUSINESS UNIT CODE REQUIRED" TO RSLD-REASON-W               
035800     ELSE                                                                 
035900        IF WHREQ-LOCATION-ID EQUAL SPACES                                 
036000           MOVE "N" TO WS-REQUEST-VALID-SWITCH                            
036100           MOVE "LOCATION ID REQUIRED" TO RSLD-REASON-W                   
036200        ELSE                                                              
036300           IF WHREQ-CAPACITY-X EQUAL SPACES                               
036400              MOVE "N" TO WS-REQUEST-VALID-SWITCH                         
036500              MOVE "CAPACITY REQUIRED" TO RSLD-REASON-W                   
036600           ELSE                                                           
036700              IF WHREQ-STOCK-X EQUAL SPACES                               
036800                 MOVE "N" TO WS-REQUEST-VALID-SWITCH                      
036900                 MOVE "STOCK REQUIRED" TO RSLD-REASON-W                   
037000              ELSE                                                        
037100                 IF WHREQ-CAPACITY-X NOT NUMERIC                          
037200                    OR WHREQ-CAPACITY NOT GREATER THAN ZERO               
037300                    MOVE "N" TO WS-REQUEST-VALID-SWITCH                   
037400                    MOVE "CAPACITY MUST BE A POSITIVE INTEGER"            
037500                                          TO RSLD-REASON-W                
037600                 ELSE                                                     
037700                    IF WHREQ-STOCK-X NOT NUMERIC                          
037800                       MOVE "N" TO WS-REQUEST-VALID-SWITCH                
037900                       MOVE "STOCK MUST NOT BE NEGATIVE"                  
038000                                          TO RSLD-REASON-W.               
038100*                                                                         
038200*    LINEAR SCAN OF WH-TABLE FOR AN *ACTIVE* ROW UNDER THIS               
038300*    BUSINESS UNIT CODE -- THE ONE CREATE CHECKS FOR A                    
038400*    DUPLICATE AND REPLACE/ARCHIVE LOOK UP TO FIND THE ROW THEY           
038500*    ACT ON.  LEAVES WH-FOUND-IDX POINTING AT THE MATCH SO THE            
038600*    CALLER CAN READ ITS OTHER FIELDS WITHOUT A SECOND SCAN.              
038700*                                                                         
038800 LOOK-FOR-ACTIVE-WAREHOUSE-BY-CODE.                                       
038900                                                                          
039000     MOVE "N" TO WH-FOUND-SWITCH.                                         
039100     MOVE ZERO TO WH-FOUND-IDX.                                           
039200                                                                          
039300     IF WH-ENTRIES-USED GREATER THAN ZERO                                 
039400        PERFORM CHECK-ONE-ACTIVE-WAREHOUSE-ENTRY                          
039500           VARYING WH-SRCH-IDX FROM 1 BY 1                                
039600             UNTIL WH-SRCH-IDX GREATER THAN WH-ENTRIES-USED.              
039700                                                                          
039800 CHECK-ONE-ACTIVE-WAREHOUSE-ENTRY.                                        
039900                                                                          
040000     IF WH-T-ACTIVE (WH-SRCH-IDX)                                         
040100        AND WH-T-BUSINESS-UNIT-CODE (WH-SRCH-IDX)                         
040200                          EQUAL WHREQ-BUSINESS-UNIT-CODE                  
040300        MOVE "Y" TO WH-FOUND-SWITCH                                       
040400        MOVE WH-SRCH-IDX TO WH-FOUND-IDX.                                 
040500*                                                                         
040600*    SAME SCAN AS ABOVE BUT WITHOUT THE WH-T-ACTIVE TEST --               
040700*    ARCHIVE-WAREHOUSE-MODULE FALLS BACK TO THIS WHEN THE                 
040800*    ACTIVE-ONLY SCAN MISSES, SO A REPEAT ARCHIVE OF AN ALREADY           
040900*    -ARCHIVED BUSINESS UNIT CODE CAN STILL BE RECOGNIZED AS              
041000*    "FOUND, NOTHING MORE TO DO" INSTEAD OF "NOT FOUND".                  
041100*                                                                         
041200 LOOK-FOR-ANY-WAREHOUSE-BY-CODE.                                          
041300                                                                          
041400     MOVE "N" TO WH-FOUND-SWITCH.                                         
041500     MOVE ZERO TO WH-FOUND-IDX.                                           
041600                                                                          
041700     IF WH-ENTRIES-USED GREATER THAN ZERO                                 
041800        PERFORM CHECK-ONE-WAREHOUSE-ENTRY-ANY-STATUS                      
041900           VARYING WH-SRCH-IDX FROM 1 BY 1                                
042000             UNTIL WH-SRCH-IDX GREATER THAN WH-ENTRIES-USED.              
042100                                                                          
042200 CHECK-ONE-WAREHOUSE-ENTRY-ANY-STATUS.                                    
042300                                                                          
042400     IF WH-T-BUSINESS-UNIT-CODE (WH-SRCH-IDX)                             
042500                          EQUAL WHREQ-BUSINESS-UNIT-CODE                  
042600        MOVE "Y" TO WH-FOUND-SWITCH                                       
042700        MOVE WH-SRCH-IDX TO WH-FOUND-IDX.                                 
042800*                                                                         
042900*    TOTALS THE ACTIVE WAREHOUSE COUNT AND CAPACITY FOR ONE               
043000*    LOCATION, AGAINST THE LOCATION LIMITS RESOLVED EARLIER BY            
043100*    LOOK-FOR-LOCATION-RECORD -- USED BY BOTH CREATE-WAREHOUSE-           
043200*    MODULE (BEFORE ADDING A WAREHOUSE) AND CHECK-REPLACEMENT-            
043300*    LOCATION-LIMITS (BEFORE MOVING ONE).                                 
043400*                                                                         
043500 COUNT-AND-SUM-AT-LOCATION.                                               
043600                                                                          
043700     MOVE ZERO TO WS-ACTIVE-COUNT-AT-LOCN.                                
043800     MOVE ZERO TO WS-CAPACITY-SUM-AT-LOCN.                                
043900                                                                          
044000     IF WH-ENTRIES-USED GREATER THAN ZERO                                 
044100        PERFORM SUM-ONE-WAREHOUSE-ENTRY-AT-LOCATION                       
044200           VARYING WH-IDX FROM 1 BY 1                                     
044300             UNTIL WH-IDX GREATER THAN WH-ENTRIES-USED.                   
044400                                                                          
044500 SUM-ONE-WAREHOUSE-ENTRY-AT-LOCATION.                                     
044600                                                                          
044700     IF WH-T-ACTIVE (WH-IDX)                                              
044800        AND WH-T-LOCATION-ID (WH-IDX) EQUAL WHREQ-LOCATION-ID             
044900        ADD 1                      TO WS-ACTIVE-COUNT-AT-LOCN             
045000        ADD WH-T-CAPACITY (WH-IDX) TO WS-CAPACITY-SUM-AT-LOCN.            
045100*                                                                         
045200*    COPIES ONE WH-TABLE ENTRY (THE SUBSCRIPT LEFT IN                     
045300*    WH-MOVE-IDX BY THE CALLER) OUT TO WAREHOUSE-RECORD SO IT             
045400*    CAN BE WRITTEN OR REWRITTEN -- THE TABLE IS THE SYSTEM OF            
045500*    RECORD WHILE THE PROGRAM RUNS, THE FILE ONLY CATCHES UP              
045600*    WHEN THIS PARAGRAPH IS PERFORMED.                                    
045700*                                                                         
045800 MOVE-WAREHOUSE-TABLE-ENTRY-TO-RECORD.                                    
045900                                                                          
046000     MOVE WH-T-REL-KEY (WH-MOVE-IDX)   TO WAREHOUSE-REL-KEY.              
046100     MOVE WH-T-WAREHOUSE-ID (WH-MOVE-IDX)                                 
046200                                       TO WH-WAREHOUSE-ID.                
046300     MOVE WH-T-BUSINESS-UNIT-CODE (WH-MOVE-IDX)                           
046400                                       TO WH-BUSINESS-UNIT-CODE.          
046500     MOVE WH-T-LOCATION-ID (WH-MOVE-IDX)                                  
046600                                       TO WH-LOCATION-ID.                 
046700     MOVE WH-T-CAPACITY (WH-MOVE-IDX)  TO WH-CAPACITY.                    
046800     MOVE WH-T-STOCK (WH-MOVE-IDX)     TO WH-STOCK.                       
046900     MOVE WH-T-CREATED-DATE (WH-MOVE-IDX)                                 
047000                                       TO WH-CREATED-DATE.                
047100     MOVE WH-T-CREATED-TIME (WH-MOVE-IDX)                                 
047200                                       TO WH-CREATED-TIME.                
047300     MOVE WH-T-ARCHIVED-DATE (WH-MOVE-IDX)                                
047400                                       TO WH-ARCHIVED-DATE.               
047500     MOVE WH-T-ARCHIVED-TIME (WH-MOVE-IDX)                                
047600                                       TO WH-ARCHIVED-TIME.               
047700*                                                                         
047800*    MINTS THE NEXT WAREHOUSE-ID FROM THE SINGLE-ROW SURROGATE            
047900*    COUNTER AND REWRITES IT BACK IMMEDIATELY, SO A SECOND                
048000*    CREATE OR REPLACE LATER IN THE SAME RUN NEVER SEES A STALE           
048100*    COUNTER VALUE (RQ 1118).                                             
048200*                                                                         
048300 GET-NEXT-WAREHOUSE-ID.                                                   
048400                                                                          
048500     ADD 1 TO WCTRL-LAST-WAREHOUSE-ID.                                    
048600     MOVE WCTRL-LAST-WAREHOUSE-ID TO WS-NEW-WAREHOUSE-ID.                 
048700     MOVE 1 TO WCTRL-REL-KEY.                                             
048800     REWRITE WAREHOUSE-CONTROL-RECORD                                     
048900         INVALID KEY                                                      
049000            DISPLAY "*** ERROR REWRITING WCTRL FILE ***".                 
049100*                                                                         
049200*    CREATE: VALIDATE, REJECT A DUPLICATE ACTIVE BUSINESS UNIT            
049300*    CODE, RESOLVE THE LOCATION (REJECTING IF UNKNOWN), THEN              
049400*    CHECK THE LOCATION'S WAREHOUSE-COUNT AND CAPACITY LIMITS             
049500*    WOULD NOT BE EXCEEDED BY ADDING THIS ONE, THEN CHECK STOCK           
049600*    DOES NOT EXCEED CAPACITY -- THE SAME ORDER THE ORIGINAL              
049700*    SCREEN VALIDATED THESE EDITS IN UNDER RQ 0340.                       
049800*                                                                         
049900 CREATE-WAREHOUSE-MODULE.                                                 
050000                                                                          
050100     PERFORM VALIDATE-WAREHOUSE-FIELDS.                                   
050200                                                                          
050300     IF REQUEST-FAILED-VALIDATION                                         
050400        MOVE "REJECTED" TO RSLD-STATUS-W                                  
050500     ELSE                                                                 
050600        PERFORM LOOK-FOR-ACTIVE-WAREHOUSE-BY-CODE                         
050700        IF FOUND-WAREHOUSE-RECORD                                         
050800           MOVE "REJECTED" TO RSLD-STATUS-W                               
050900           MOVE "DUPLICATE BUSINESS UNIT CODE" TO RSLD-REASON-W           
051000        ELSE                                                              
051100           MOVE WHREQ-LOCATION-ID TO LOCTN-SEARCH-KEY                     
051200           PERFORM LOOK-FOR-LOCATION-RECORD                               
051300           IF NOT FOUND-LOCATION-RECORD                                   
051400              MOVE "REJECTED" TO RSLD-STATUS-W                            
051500              MOVE "LOCATION NOT FOUND" TO RSLD-REASON-W                  
051600           ELSE                                                           
051700              PERFORM COUNT-AND-SUM-AT-LOCATION                           
051800              IF WS-ACTIVE-COUNT-AT-LOCN                                  
051900                      NOT LESS THAN LOCTN-RESOLVED-MAX-WAREHOUSES         
052000                 MOVE "REJECTED" TO RSLD-STATUS-W                         
052100                 MOVE "LOCATION WAREHOUSE COUNT LIMIT REACHED"            
052200                                          TO RSLD-REASON-W                
052300              ELSE                                                        
052400                 ADD WHREQ-CAPACITY TO WS-CAPACITY-SUM-AT-LOCN            
052500                 IF WS-CAPACITY-SUM-AT-LOCN                               
052600                         GREATER THAN LOCTN-RESOLVED-MAX-CAPACITY         
052700                    MOVE "REJECTED" TO RSLD-STATUS-W                      
052800                    MOVE "LOCATION CAPACITY LIMIT EXCEEDED"               
052900                                          TO RSLD-REASON-W                
053000                 ELSE                                                     
053100                    IF WHREQ-STOCK GREATER THAN WHREQ-CAPACITY            
053200                       MOVE "REJECTED" TO RSLD-STATUS-W                   
053300                       MOVE "STOCK EXCEEDS CAPACITY"                      
053400                                          TO RSLD-REASON-W                
053500                    ELSE                                                  
053600                       PERFORM CREATE-NEW-WAREHOUSE-RECORD.               
053700                                                                          
053800     MOVE "CREATE-WH"              TO RSLD-REQUEST-TYPE-W.                
053900     MOVE WHREQ-BUSINESS-UNIT-CODE TO RSLD-KEY-1-W.                       
054000     MOVE WHREQ-LOCATION-ID        TO RSLD-KEY-2-W.                       
054100     MOVE SPACES                   TO RSLD-KEY-3-W.                       
054200*                                                                         
054300*    ADDS THE NEW WAREHOUSE TO WH-TABLE (MINTING ITS ID FIRST)            
054400*    AND WRITES IT TO WAREHOUSE-MASTER -- A FRESH WAREHOUSE IS            
054500*    ALWAYS ACTIVE, SO THE ARCHIVED-DATE/TIME GO OUT ZERO.                
054600*                                                                         
054700 CREATE-NEW-WAREHOUSE-RECORD.                                             
054800                                                                          
054900     PERFORM GET-NEXT-WAREHOUSE-ID.                                       
055000                                                                          
055100     ADD 1 TO WH-ENTRIES-USED.                                            
055200     SET WH-IDX TO WH-ENTRIES-USED.                                       
055300     MOVE WH-ENTRIES-USED      TO WH-T-REL-KEY (WH-IDX).                  
055400     MOVE WS-NEW-WAREHOUSE-ID  TO WH-T-WAREHOUSE-ID (WH-IDX).             
055500     MOVE WHREQ-BUSINESS-UNIT-CODE                                        
055600                    TO WH-T-BUSINESS-UNIT-CODE (WH-IDX).                  
055700     MOVE WHREQ-LOCATION-ID    TO WH-T-LOCATION-ID (WH-IDX).              
055800     MOVE WHREQ-CAPACITY       TO WH-T-CAPACITY (WH-IDX).                 
055900     MOVE WHREQ-STOCK          TO WH-T-STOCK (WH-IDX).                    
056000     MOVE WS-RUN-DATE          TO WH-T-CREATED-DATE (WH-IDX).             
056100     MOVE WS-RUN-TIME          TO WH-T-CREATED-TIME (WH-IDX).             
056200     MOVE ZERO                 TO WH-T-ARCHIVED-DATE (WH-IDX).            
056300     MOVE ZERO                 TO WH-T-ARCHIVED-TIME (WH-IDX).            
056400                                                                          
056500     MOVE WH-ENTRIES-USED      TO WH-MOVE-IDX.                            
056600     PERFORM MOVE-WAREHOUSE-TABLE-ENTRY-TO-RECORD.                        
056700                                                                          
056800     WRITE WAREHOUSE-RECORD                                               
056900         INVALID KEY                                                      
057000            DISPLAY "*** ERROR WRITING WAREHOUSE-MASTER ***".             
057100*                                                                         
057200*    REPLACE: VALIDATE, FIND THE ACTIVE WAREHOUSE UNDER THIS              
057300*    BUSINESS UNIT CODE (REJECT IF NOT FOUND), THEN ENFORCE               
057400*    TWO RULES RQ 0480 ADDED TO KEEP A REPLACE FROM QUIETLY               
057500*    LOSING TRACK OF STOCK: THE NEW CAPACITY MAY NOT FALL BELOW           
057600*    CURRENT STOCK, AND THE NEW STOCK FIGURE MUST MATCH CURRENT           
057700*    STOCK EXACTLY (STOCK CARRIES FORWARD, IT IS NOT RE-ENTERED)          
057800*    -- THEN RESOLVE THE NEW LOCATION AND CHECK ITS LIMITS                
057900*    (CHECK-REPLACEMENT-LOCATION-LIMITS) BEFORE MOVING.                   
058000*                                                                         
058100 REPLACE-WAREHOUSE-MODULE.                                                
058200                                                                          
058300     PERFORM VALIDATE-WAREHOUSE-FIELDS.                                   
058400                                                                          
058500     IF REQUEST-FAILED-VALIDATION                                         
058600        MOVE "REJECTED" TO RSLD-STATUS-W                                  
058700     ELSE                                                                 
058800        PERFORM LOOK-FOR-ACTIVE-WAREHOUSE-BY-CODE                         
058900        IF NOT FOUND-WAREHOUSE-RECORD                                     
059000           MOVE "REJECTED" TO RSLD-STATUS-W                               
059100           MOVE "WAREHOUSE NOT FOUND" TO RSLD-REASON-W                    
059200        ELSE                                                              
059300           IF WHREQ-CAPACITY LESS THAN WH-T-STOCK (WH-FOUND-IDX)          
059400              MOVE "REJECTED" TO RSLD-STATUS-W                            
059500              MOVE "NEW CAPACITY BELOW CURRENT STOCK"                     
059600                                          TO RSLD-REASON-W                
059700           ELSE                                                           
059800              IF WHREQ-STOCK NOT EQUAL WH-T-STOCK (WH-FOUND-IDX)          
059900                 MOVE "REJECTED" TO RSLD-STATUS-W                         
060000                 MOVE "NEW STOCK MUST MATCH CURRENT STOCK"                
060100                                          TO RSLD-REASON-W                
060200              ELSE                                                        
060300                 MOVE WHREQ-LOCATION-ID TO LOCTN-SEARCH-KEY               
060400                 PERFORM LOOK-FOR-LOCATION-RECORD                         
060500                 IF NOT FOUND-LOCATION-RECORD                             
060600                    MOVE "REJECTED" TO RSLD-STATUS-W                      
060700                    MOVE "LOCATION NOT FOUND" TO RSLD-REASON-W            
060800                 ELSE                                                     
060900                    PERFORM CHECK-REPLACEMENT-LOCATION-LIMITS             
061000                    IF REQUEST-FAILED-VALIDATION                          
061100                       MOVE "REJECTED" TO RSLD-STATUS-W                   
061200                    ELSE                                                  
061300                       IF WHREQ-STOCK GREATER THAN WHREQ-CAPACITY         
061400                          MOVE "REJECTED" TO RSLD-STATUS-W                
061500                          MOVE "STOCK EXCEEDS CAPACITY"                   
061600                                          TO RSLD-REASON-W                
061700                       ELSE                                               
061800                          PERFORM REPLACE-THE-WAREHOUSE-RECORD.           
061900                                                                          
062000     MOVE "REPLACE-WH"             TO RSLD-REQUEST-TYPE-W.                
062100     MOVE WHREQ-BUSINESS-UNIT-CODE TO RSLD-KEY-1-W.                       
062200     MOVE WHREQ-LOCATION-ID        TO RSLD-KEY-2-W.                       
062300     MOVE SPACES                   TO RSLD-KEY-3-W.                       
062400*                                                                         
062500*    CHECKS THE NEW LOCATION'S LIMITS FOR A REPLACE.  WHEN THE            
062600*    NEW LOCATION IS THE SAME AS THE OLD ONE, THE OUTGOING                
062700*    WAREHOUSE'S OWN CAPACITY IS NETTED OUT OF THE LOCATION'S             
062800*    CURRENT SUM BEFORE THE NEW CAPACITY IS ADDED BACK IN (IT             
062900*    IS NOT A NEW WAREHOUSE ARRIVING AT THE LOCATION, JUST A              
063000*    REVISED ONE) AND THE WAREHOUSE-COUNT TEST USES "GREATER              
063100*    THAN" THE LIMIT RATHER THAN "NOT LESS THAN", SINCE THIS              
063200*    WAREHOUSE IS ALREADY COUNTED AMONG THE ACTIVE ONES AT THAT           
063300*    LOCATION.  A DIFFERENT-LOCATION REPLACE IS TREATED AS A              
063400*    STRAIGHT ARRIVAL AT THE NEW LOCATION, SO NEITHER NETTING             
063500*    NOR THE RELAXED COUNT TEST APPLIES THERE.  RQ 0340.                  
063600*                                                                         
063700 CHECK-REPLACEMENT-LOCATION-LIMITS.                                       
063800                                                                          
063900     MOVE "Y" TO WS-REQUEST-VALID-SWITCH.                                 
064000     PERFORM COUNT-AND-SUM-AT-LOCATION.                                   
064100                                                                          
064200     IF WHREQ-LOCATION-ID EQUAL WH-T-LOCATION-ID (WH-FOUND-IDX)           
064300        IF WS-ACTIVE-COUNT-AT-LOCN                                        
064400                GREATER THAN LOCTN-RESOLVED-MAX-WAREHOUSES                
064500           MOVE "N" TO WS-REQUEST-VALID-SWITCH                            
064600           MOVE "LOCATION WAREHOUSE COUNT LIMIT REACHED"                  
064700                                          TO RSLD-REASON-W                
064800        ELSE                                                              
064900           SUBTRACT WH-T-CAPACITY (WH-FOUND-IDX)                          
065000                           FROM WS-CAPACITY-SUM-AT-LOCN                   
065100           ADD WHREQ-CAPACITY TO WS-CAPACITY-SUM-AT-LOCN                  
065200           IF WS-CAPACITY-SUM-AT-LOCN                                     
065300                   GREATER THAN LOCTN-RESOLVED-MAX-CAPACITY               
065400              MOVE "N" TO WS-REQUEST-VALID-SWITCH                         
065500              MOVE "LOCATION CAPACITY LIMIT EXCEEDED"                     
065600                                          TO RSLD-REASON-W                
065700     ELSE                                                                 
065800        IF WS-ACTIVE-COUNT-AT-LOCN                                        
065900                NOT LESS THAN LOCTN-RESOLVED-MAX-WAREHOUSES               
066000           MOVE "N" TO WS-REQUEST-VALID-SWITCH                            
066100           MOVE "LOCATION WAREHOUSE COUNT LIMIT REACHED"                  
066200                                          TO RSLD-REASON-W                
066300        ELSE                                                              
066400           ADD WHREQ-CAPACITY TO WS-CAPACITY-SUM-AT-LOCN                  
066500           IF WS-CAPACITY-SUM-AT-LOCN                                     
066600                   GREATER THAN LOCTN-RESOLVED-MAX-CAPACITY               
066700              MOVE "N" TO WS-REQUEST-VALID-SWITCH                         
066800              MOVE "LOCATION CAPACITY LIMIT EXCEEDED"                     
066900                                          TO RSLD-REASON-W.               
067000*                                                                         
067100*    ARCHIVES THE OLD ROW IN PLACE, MINTS A NEW WAREHOUSE-ID,             
067200*    AND ADDS A NEW ACTIVE ROW AT THE NEW LOCATION -- TWO                 
067300*    WAREHOUSE-MASTER ROWS SURVIVE A REPLACE (RQ 1140), ONE               
067400*    ARCHIVED AND ONE ACTIVE, RATHER THAN ONE ROW BEING                   
067500*    OVERWRITTEN IN PLACE.                                                
067600*                                                                         
067700 REPLACE-THE-WAREHOUSE-RECORD.                                            
067800                                                                          
067900     PERFORM ARCHIVE-FOUND-WAREHOUSE-RECORD.                              
068000     PERFORM GET-NEXT-WAREHOUSE-ID.                                       
068100                                                                          
068200     ADD 1 TO WH-ENTRIES-USED.                                            
068300     SET WH-IDX TO WH-ENTRIES-USED.                                       
068400     MOVE WH-ENTRIES-USED      TO WH-T-REL-KEY (WH-IDX).                  
068500     MOVE WS-NEW-WAREHOUSE-ID  TO WH-T-WAREHOUSE-ID (WH-IDX).             
068600     MOVE WHREQ-BUSINESS-UNIT-CODE                                        
068700                    TO WH-T-BUSINESS-UNIT-CODE (WH-IDX).                  
068800     MOVE WHREQ-LOCATION-ID    TO WH-T-LOCATION-ID (WH-IDX).              
068900     MOVE WHREQ-CAPACITY       TO WH-T-CAPACITY (WH-IDX).                 
069000     MOVE WHREQ-STOCK          TO WH-T-STOCK (WH-IDX).                    
069100     MOVE WS-RUN-DATE          TO WH-T-CREATED-DATE (WH-IDX).             
069200     MOVE WS-RUN-TIME          TO WH-T-CREATED-TIME (WH-IDX).             
069300     MOVE ZERO                 TO WH-T-ARCHIVED-DATE (WH-IDX).            
069400     MOVE ZERO                 TO WH-T-ARCHIVED-TIME (WH-IDX).            
069500                                                                          
069600     MOVE WH-ENTRIES-USED      TO WH-MOVE-IDX.                            
069700     PERFORM MOVE-WAREHOUSE-TABLE-ENTRY-TO-RECORD.                        
069800                                                                          
069900     WRITE WAREHOUSE-RECORD                                               
070000         INVALID KEY                                                      
070100            DISPLAY "*** ERROR WRITING WAREHOUSE-MASTER ***".             
070200*                                                                         
070300*    STAMPS TODAY'S DATE/TIME INTO THE FOUND ENTRY'S ARCHIVED-            
070400*    DATE/TIME (BOTH IN WH-TABLE AND ON WAREHOUSE-MASTER) --              
070500*    SHARED BY A REPLACE (ARCHIVING THE OUTGOING ROW) AND AN              
070600*    ARCHIVE REQUEST (ARCHIVING THE ROW DIRECTLY).                        
070700*                                                                         
070800 ARCHIVE-FOUND-WAREHOUSE-RECORD.                                          
070900                                                                          
071000     MOVE WS-RUN-DATE TO WH-T-ARCHIVED-DATE (WH-FOUND-IDX).               
071100     MOVE WS-RUN-TIME TO WH-T-ARCHIVED-TIME (WH-FOUND-IDX).               
071200                                                                          
071300     MOVE WH-FOUND-IDX TO WH-MOVE-IDX.                                    
071400     PERFORM MOVE-WAREHOUSE-TABLE-ENTRY-TO-RECORD.                        
071500                                                                          
071600     REWRITE WAREHOUSE-RECORD                                             
071700         INVALID KEY                                                      
071800            DISPLAY "*** ERROR REWRITING WAREHOUSE-MASTER ***".           
071900*                                                                         
072000*    ARCHIVE: A BLANK BUSINESS UNIT CODE IS REJECTED OUTRIGHT             
072100*    (NOTHING TO SEARCH FOR).  OTHERWISE LOOK FOR AN ACTIVE ROW           
072200*    FIRST; IF FOUND, ARCHIVE IT.  IF NOT FOUND ACTIVE, FALL              
072300*    BACK TO THE ANY-STATUS SCAN -- IF THAT FINDS THE CODE                
072400*    ALREADY ARCHIVED, THE REQUEST IS ACCEPTED AS A NO-OP                 
072500*    RATHER THAN REJECTED, SINCE THE END STATE THE REQUEST                
072600*    ASKED FOR (THIS WAREHOUSE ARCHIVED) ALREADY HOLDS.  ONLY A           
072700*    BUSINESS UNIT CODE THAT MATCHES NO ROW AT ALL IS REJECTED            
072800*    AS NOT FOUND.                                                        
072900*                                                                         
073000 ARCHIVE-WAREHOUSE-MODULE.                                                
073100                                                                          
073200     IF WHREQ-BUSINESS-UNIT-CODE EQUAL SPACES                             
073300        MOVE "REJECTED" TO RSLD-STATUS-W                                  
073400        MOVE "WAREHOUSE NOT FOUND" TO RSLD-REASON-W                       
073500     ELSE                                                                 
073600        PERFORM LOOK-FOR-ACTIVE-WAREHOUSE-BY-CODE                         
073700        IF FOUND-WAREHOUSE-RECORD                                         
073800           PERFORM ARCHIVE-FOUND-WAREHOUSE-RECORD                         
073900        ELSE                                                              
074000           PERFORM LOOK-FOR-ANY-WAREHOUSE-BY-CODE                         
074100           IF NOT FOUND-WAREHOUSE-RECORD                                  
074200              MOVE "REJECTED" TO RSLD-STATUS-W                            
074300              MOVE "WAREHOUSE NOT FOUND" TO RSLD-REASON-W.                
074400                                                                          
074500     MOVE "ARCHIVE-WH"             TO RSLD-REQUEST-TYPE-W.                
074600     MOVE WHREQ-BUSINESS-UNIT-CODE TO RSLD-KEY-1-W.                       
074700     MOVE SPACES                   TO RSLD-KEY-2-W.                       
074800     MOVE SPACES                   TO RSLD-KEY-3-W.                       
074900                                                                          
075000     COPY "PLGENERAL.CBL".                                                
075100     COPY "PL-LOOK-FOR-LOCATION-RECORD.CBL".                              
