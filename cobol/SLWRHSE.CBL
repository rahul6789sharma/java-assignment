000100*                                                                         
000200*    SLWRHSE.CBL -- FILE-CONTROL entry for the WAREHOUSE-MASTER.          
000300*                                                                         
000400*    A warehouse's only business key, BUSINESS-UNIT-CODE, is not          
000500*    unique on disk -- a replace leaves the archived row and the          
000600*    new active row under the same code, so the file cannot be            
000700*    keyed INDEXED on it the way VENDOR-FILE is keyed on                  
000800*    VENDOR-NUMBER.  Organized RELATIVE instead: WAREHOUSE-REL-KEY        
000900*    is the slot number, business lookups are done against the            
001000*    WH-TABLE loaded into working-storage at the top of the run.          
001100*    2011-02-JLF  RQ 1140.                                                
001200*                                                                         
001300 SELECT WAREHOUSE-MASTER                                                  
001400        ASSIGN TO WAREHOUSE-MASTER                                        
001500        ORGANIZATION IS RELATIVE                                          
001600        ACCESS MODE IS DYNAMIC                                            
001700        RELATIVE KEY IS WAREHOUSE-REL-KEY                                 
001800        FILE STATUS IS WH-FILE-STATUS.                                    
