000100*                                                                         
000200*    SLFLREQ.CBL -- FILE-CONTROL entry for FULFILMENT-REQUESTS,           
000300*    the nightly input of store/product/warehouse assignment              
000400*    requests (assign, unassign).  Line-sequential, same idea             
000500*    as WAREHOUSE-REQUESTS.  2011-03-JLF  RQ 1152.                        
000600*                                                                         
000700 SELECT FULFILMENT-REQUESTS                                               
000800        ASSIGN TO FULFILMENT-REQUESTS                                     
000900        ORGANIZATION IS LINE SEQUENTIAL                                   
001000        FILE STATUS IS FLREQ-FILE-STATUS.                                 
