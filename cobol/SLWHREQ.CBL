000100*                                                                         
000200*    SLWHREQ.CBL -- FILE-CONTROL entry for WAREHOUSE-REQUESTS,            
000300*    the nightly input of warehouse lifecycle transactions                
000400*    (create, replace, archive).  Line-sequential the way                 
000500*    SLVOUCH.CBL reads a flat voucher-upload file -- no key,              
000600*    processed top to bottom.  2011-03-JLF  RQ 1152.                      
000700*                                                                         
000800 SELECT WAREHOUSE-REQUESTS                                                
000900        ASSIGN TO WAREHOUSE-REQUESTS                                      
001000        ORGANIZATION IS LINE SEQUENTIAL                                   
001100        FILE STATUS IS WHREQ-FILE-STATUS.                                 
