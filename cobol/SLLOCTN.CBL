000100*                                                                         
000200*    SLLOCTN.CBL -- FILE-CONTROL entry for LOCATION-TABLE, the            
000300*    fixed reference file of warehouse locations.  Read once at           
000400*    the start of a run into working-storage, same as                     
000500*    STATE-FILE used to be read record-at-a-time for state-name           
000600*    lookups, only here the whole thing is small enough to load           
000700*    up front.  2011-02-JLF  RQ 1140.                                     
000800*                                                                         
000900 SELECT LOCATION-TABLE                                                    
001000        ASSIGN TO LOCATION-TABLE                                          
001100        ORGANIZATION IS LINE SEQUENTIAL                                   
001200        FILE STATUS IS LOCTN-FILE-STATUS.                                 
