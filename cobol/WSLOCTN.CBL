000100*                                                                         
000200*    WSLOCTN.CBL -- working storage for the in-memory LOCATION            
000300*    table, loaded once from LOCATION-TABLE at the start of a run         
000400*    and held here for SEARCH by PL-LOOK-FOR-LOCATION-RECORD.CBL.         
000500*    2011-02-JLF  RQ 1140.                                                
000600*                                                                         
000700 01  WL-TABLE.                                                            
000800     05 WL-ENTRY OCCURS 25 TIMES                                          
000900                 INDEXED BY WL-IDX.                                       
001000        10 WL-IDENTIFICATION           PIC X(20).                         
001100        10 WL-MAX-NUMBER-WAREHOUSES    PIC 9(03).                         
001200        10 WL-MAX-CAPACITY             PIC 9(07).                         
001300                                                                          
001400 01  WL-ENTRIES-USED                   PIC S9(04) COMP VALUE ZERO.        
001500 01  WL-FOUND-SWITCH                   PIC X(01) VALUE "N".               
001600     88 FOUND-LOCATION-RECORD          VALUE "Y".                         
001700                                                                          
001800 01  LOCTN-SEARCH-KEY                  PIC X(20).                         
001900 01  LOCTN-RESOLVED-MAX-WAREHOUSES     PIC 9(03).                         
002000 01  LOCTN-RESOLVED-MAX-CAPACITY       PIC 9(07).                         
