000100*                                                                         
000200*    SLSTORE.CBL -- FILE-CONTROL entry for STORE-MASTER.                  
000300*    Existence lookup only -- stores are set up and maintained by         
000400*    the store-operations screens, not by this batch suite.               
000500*    2011-03-JLF  RQ 1152.                                                
000600*                                                                         
000700 SELECT STORE-MASTER                                                      
000800        ASSIGN TO STORE-MASTER                                            
000900        ORGANIZATION IS INDEXED                                           
001000        ACCESS MODE IS RANDOM                                             
001100        RECORD KEY IS STORE-ID                                            
001200        FILE STATUS IS STORE-FILE-STATUS.                                 
