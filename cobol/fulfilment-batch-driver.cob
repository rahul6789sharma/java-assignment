000100*                                                                         
000200*    FULFILMENT-BATCH-DRIVER                                              
000300*                                                                         
000400*    TOP-LEVEL NIGHTLY (OR ON-DEMAND) DRIVER FOR THE WAREHOUSE            
000500*    NETWORK BATCH SUITE.  RUNS THE WAREHOUSE LIFECYCLE REQUEST           
000600*    FILE FIRST (CREATE/REPLACE/ARCHIVE A WAREHOUSE), THEN THE            
000700*    FULFILMENT ASSIGNMENT REQUEST FILE (ASSIGN/UNASSIGN A STORE-         
000800*    PRODUCT-WAREHOUSE TRIPLE), SINCE A FULFILMENT ASSIGNMENT CAN         
000900*    NAME A WAREHOUSE CREATED EARLIER THE SAME RUN.  NO OPERATOR          
001000*    INTERACTION OF ANY KIND -- THIS IS SUBMITTED FROM THE                
001100*    OVERNIGHT SCHEDULE (OR RUN ON DEMAND BY DATA CONTROL), SO            
001200*    THERE IS NO MENU HERE THE WAY THE OLD ACCOUNTS-PAYABLE TOP           
001300*    DRIVER HAD ONE.                                                      
001400*                                                                         
001500*    CHANGE LOG                                                           
001600*    ----------                                                           
001700*    DATE       PRGMR  REQUEST    DESCRIPTION                             
001800*    ---------- ------ ---------- ------------------------------          
001900*    1987-02-14 JLF    RQ 0112    ORIGINAL PROGRAM.  MENU-DRIVEN          
002000*                                 DISPATCH OF THE WAREHOUSE AND           
002100*                                 DISTRIBUTION-CENTER SUBSYSTEMS.         
002200*    1989-10-03 RDP    RQ 0255    ADDED OPTION 3 (DISTRIBUTION            
002300*                                 ASSIGNMENT MAINTENANCE).                
002400*    1991-06-11 JLF    RQ 0340    COMBINED THE TWO SEPARATE MENUS         
002500*                                 INTO ONE TOP DRIVER PER DP              
002600*                                 STANDARDS MEMO 91-04.                   
002700*    1994-09-20 RDP    RQ 0502    ADDED 0 - EXIT OPTION, WAS              
002800*                                 PREVIOUSLY CTRL-BREAK ONLY.             
002900*    1998-11-12 JLF    RQ 0994    Y2K REVIEW OF THIS MODULE.  NO          
003000*                                 2-DIGIT YEAR FIELDS OWNED BY            
003100*                                 THIS PROGRAM.  NO CHANGE                
003200*                                 REQUIRED.                               
003300*    2001-03-05 MKT    RQ 1050    ADDED RUN-CONTROL MESSAGE TO            
003400*                                 SYSOUT AT START AND END OF RUN.         
003500*    2005-07-19 RDP    RQ 1118    CONVERTED FROM CALL "..." BY            
003600*                                 LITERAL TO CALL OF THE TWO              
003700*                                 REQUEST PROCESSING MODULES ONLY         
003800*                                 (STATE-CODE AND VENDOR MENUS            
003900*                                 RETIRED, MOVED TO THE MASTER            
004000*                                 DATA MAINTENANCE SYSTEM).               
004100*    2011-03-08 JLF    RQ 1152    RETIRED THE OPERATOR MENU               
004200*                                 ENTIRELY.  WAREHOUSE NETWORK            
004300*                                 AND FULFILMENT PROCESSING ARE           
004400*                                 NOW SUBMITTED AS ONE UNATTENDED         
004500*                                 NIGHTLY JOB AGAINST THE REQUEST         
004600*                                 FILES PREPARED BY THE ORDER             
004700*                                 ENTRY EXTRACT.  NO KEYBOARD             
004800*                                 INPUT OF ANY KIND REMAINS IN            
004900*                                 THIS PROGRAM.                           
005000*                                                                         
005100 IDENTIFICATION DIVISION.                                                 
005200 PROGRAM-ID.    FULFILMENT-BATCH-DRIVER.                                  
005300 AUTHOR.        J L FORTUNATO.                                            
005400 INSTALLATION.  WAREHOUSE OPERATIONS - DATA PROCESSING.                   
005500 DATE-WRITTEN.  02/14/1987.                                               
005600 DATE-COMPILED.                                                           
005700 SECURITY.      UNAUTHORIZED USE, COPYING OR DISCLOSURE OF THIS           
005800                PROGRAM IS STRICTLY PROHIBITED.                           
005900                                                                          
006000 ENVIRONMENT DIVISION.                                                    
006100     CONFIGURATION SECTION.                                               
006200     SPECIAL-NAMES.                                                       
006300         C01 IS TOP-OF-FORM                                               
006400         CLASS NUMERIC-ACTION-CODE IS "A" THRU "Z"                        
006500         UPSI-0 ON STATUS IS NIGHTLY-SCHEDULED-RUN                        
006600         UPSI-0 OFF STATUS IS ON-DEMAND-RUN.                              
006700                                                                          
006800 DATA DIVISION.                                                           
006900     WORKING-STORAGE SECTION.                                             
007000                                                                          
007100         COPY "wsrundt.cbl".                                              
007200                                                                          
007300 PROCEDURE DIVISION.                                                      
007400                                                                          
007500 MAIN-LINE.                                                               
007600                                                                          
007700     DISPLAY "FULFILMENT-BATCH-DRIVER - RUN STARTING".                    
007800                                                                          
007900     CALL "WAREHOUSE-REQUEST-PROCESSING".                                 
008000     CALL "FULFILMENT-REQUEST-PROCESSING".                                
008100                                                                          
008200     DISPLAY "FULFILMENT-BATCH-DRIVER - RUN COMPLETE".                    
008300                                                                          
008400     STOP RUN.                                                            
