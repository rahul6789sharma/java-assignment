000100*                                                                         
000200*    PL-LOOK-FOR-LOCATION-RECORD.CBL -- LocationGateway                   
000300*    resolution.                                                          
000400*    LOCATION-TABLE is small and fixed, so the whole thing is             
000500*    loaded once (LOAD-LOCATION-TABLE, called from the main               
000600*    program's housekeeping) into WL-ENTRY and searched here,             
000700*    the same load-once-and-SEARCH habit STATE-FILE used to be            
000800*    read record-by-record for, only there's no point re-reading          
000900*    disk for a table this size.  Caller moves the code being             
001000*    resolved into LOCTN-SEARCH-KEY first; blank/null checking is         
001100*    the caller's field-validation job, not this paragraph's.             
001200*    2011-02-JLF  RQ 1140.                                                
001300*                                                                         
001400 LOOK-FOR-LOCATION-RECORD.                                                
001500                                                                          
001600     MOVE "N" TO WL-FOUND-SWITCH.                                         
001700                                                                          
001800     IF WL-ENTRIES-USED EQUAL ZERO                                        
001900        GO TO LOOK-FOR-LOCATION-RECORD-EXIT.                              
002000                                                                          
002100     SET WL-IDX TO 1.                                                     
002200     SEARCH WL-ENTRY                                                      
002300         VARYING WL-IDX                                                   
002400         AT END                                                           
002500            MOVE "N" TO WL-FOUND-SWITCH                                   
002600         WHEN WL-IDENTIFICATION (WL-IDX) EQUAL LOCTN-SEARCH-KEY           
002700            MOVE "Y" TO WL-FOUND-SWITCH                                   
002800            MOVE WL-MAX-NUMBER-WAREHOUSES (WL-IDX)                        
002900                          TO LOCTN-RESOLVED-MAX-WAREHOUSES                
003000            MOVE WL-MAX-CAPACITY (WL-IDX)                                 
003100                          TO LOCTN-RESOLVED-MAX-CAPACITY.                 
003200                                                                          
003300 LOOK-FOR-LOCATION-RECORD-EXIT.                                           
003400     EXIT.                                                                
