000100*                                                                         
000200*    PL-LOOK-FOR-PRODUCT-RECORD.CBL -- existence check against            
000300*    PRODUCT-MASTER for FulfilmentService, same technique as              
000400*    PL-LOOK-FOR-STORE-RECORD.CBL.  Caller moves the id being             
000500*    checked into PRODUCT-ID first.  2011-03-JLF  RQ 1152.                
000600*                                                                         
000700 LOOK-FOR-PRODUCT-RECORD.                                                 
000800                                                                          
000900     MOVE "N" TO W-FOUND-PRODUCT-RECORD.                                  
001000                                                                          
001100     READ PRODUCT-MASTER                                                  
001200         INVALID KEY                                                      
001300            MOVE "N" TO W-FOUND-PRODUCT-RECORD                            
001400         NOT INVALID KEY                                                  
001500            MOVE "Y" TO W-FOUND-PRODUCT-RECORD.                           
001600                                                                          
001700 LOOK-FOR-PRODUCT-RECORD-EXIT.                                            
001800     EXIT.                                                                
