000100*                                                                         
000200*    FDLOCTN.CBL -- FD and record layout for LOCATION-TABLE.              
000300*    Not maintained by this suite -- IDENTIFICATION and the two           
000400*    limits are set up once by the facilities group when a                
000500*    location comes on line.  2011-02-JLF  RQ 1140.                       
000600*                                                                         
000700 FD  LOCATION-TABLE                                                       
000800     LABEL RECORDS ARE OMITTED.                                           
000900                                                                          
001000 01  LOCATION-RECORD.                                                     
001100     05 LOCTN-IDENTIFICATION      PIC X(20).                              
001200     05 LOCTN-MAX-NUMBER-WAREHOUSES                                       
001300                                  PIC 9(03).                              
001400     05 LOCTN-MAX-CAPACITY        PIC 9(07).                              
001500     05 FILLER                    PIC X(05).                              
