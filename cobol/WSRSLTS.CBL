000100*                                                                         
000200*    WSRSLTS.CBL -- working-storage layout for a RESULTS-REPORT           
000300*    line, built up here and MOVEd to RSLTS-PRINT-RECORD before           
000400*    the WRITE, the same two-step DETAIL-1/PRINTER-RECORD                 
000500*    technique the deductible listing uses.  Carries both the             
000600*    per-request detail layout and, REDEFINES-ed over the same            
000700*    132 bytes, the end-of-file REASON summary layout.                    
000800*    2011-03-JLF  RQ 1152.                                                
000900*                                                                         
001000 01  RSLTS-DETAIL-LINE.                                                   
001100     05 RSLD-REQUEST-TYPE          PIC X(08).                             
001200     05 FILLER                     PIC X(01).                             
001300     05 RSLD-KEY-1                 PIC X(15).                             
001400     05 FILLER                     PIC X(01).                             
001500     05 RSLD-KEY-2                 PIC X(15).                             
001600     05 FILLER                     PIC X(01).                             
001700     05 RSLD-KEY-3                 PIC X(15).                             
001800     05 FILLER                     PIC X(01).                             
001900     05 RSLD-STATUS                PIC X(08).                             
002000     05 FILLER                     PIC X(01).                             
002100     05 RSLD-REASON                PIC X(66).                             
002200                                                                          
002300 01  RSLTS-SUMMARY-LINE REDEFINES RSLTS-DETAIL-LINE.                      
002400     05 FILLER                     PIC X(09).                             
002500     05 RSLS-LABEL                 PIC X(23).                             
002600     05 RSLS-REASON-TEXT           PIC X(66).                             
002700     05 RSLS-REASON-COUNT          PIC ZZZ,ZZ9.                           
002800     05 FILLER                     PIC X(28).                             
002900                                                                          
003000 01  RSLTS-TOTAL-LINE REDEFINES RSLTS-DETAIL-LINE.                        
003100     05 FILLER                     PIC X(09).                             
003200     05 RSLT-LABEL                 PIC X(23).                             
003300     05 RSLT-ACCEPTED-LIT          PIC X(10).                             
003400     05 RSLT-ACCEPTED-COUNT        PIC ZZZ,ZZ9.                           
003500     05 FILLER                     PIC X(03).                             
003600     05 RSLT-REJECTED-LIT          PIC X(10).                             
003700     05 RSLT-REJECTED-COUNT        PIC ZZZ,ZZ9.                           
003800     05 FILLER                     PIC X(40).                             
003900                                                                          
004000 01  RSLTS-REASON-TABLE.                                                  
004100     05 RSLTS-REASON-ENTRY OCCURS 20 TIMES                                
004200                           INDEXED BY RSLTS-REASON-IDX.                   
004300        10 RSLTS-REASON-TEXT       PIC X(66).                             
004400        10 RSLTS-REASON-COUNT      PIC S9(07) COMP.                       
004500                                                                          
004600 01  RSLTS-REASON-ENTRIES-USED      PIC S9(04) COMP VALUE ZERO.           
004700 01  RSLTS-ACCEPTED-COUNT           PIC S9(07) COMP VALUE ZERO.           
004800 01  RSLTS-REJECTED-COUNT           PIC S9(07) COMP VALUE ZERO.           
004900 01  RSLTS-SEARCH-SUBSCRIPT         PIC S9(04) COMP VALUE ZERO.           
005000                                                                          
005100*    Staging area a processing module fills in before it PERFORMs         
005200*    WRITE-RESULT-DETAIL-LINE (in PLGENERAL.CBL) -- kept separate         
005300*    from RSLTS-DETAIL-LINE itself so the REDEFINES above stay            
005400*    clean of in-flight working values.                                   
005500 01  RSLD-REQUEST-TYPE-W               PIC X(08).                         
005600 01  RSLD-KEY-1-W                      PIC X(15).                         
005700 01  RSLD-KEY-2-W                      PIC X(15).                         
005800 01  RSLD-KEY-3-W                      PIC X(15).                         
005900 01  RSLD-STATUS-W                     PIC X(08).                         
006000 01  RSLD-REASON-W                     PIC X(66).                         
