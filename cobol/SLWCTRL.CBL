000100*                                                                         
000200*    SLWCTRL.CBL -- FILE-CONTROL entry for WAREHOUSE-CONTROL-FILE,        
000300*    the one-record file that hands out the next surrogate                
000400*    WH-WAREHOUSE-ID, the same way CONTROL-FILE used to hand out          
000500*    the next voucher number.  2011-02-JLF  RQ 1140.                      
000600*                                                                         
000700 SELECT WAREHOUSE-CONTROL-FILE                                            
000800        ASSIGN TO WAREHOUSE-CONTROL-FILE                                  
000900        ORGANIZATION IS RELATIVE                                          
001000        ACCESS MODE IS RANDOM                                             
001100        RELATIVE KEY IS WCTRL-REL-KEY                                     
001200        FILE STATUS IS WCTRL-FILE-STATUS.                                 
