000100*                                                                         
000200*    PL-LOOK-FOR-STORE-RECORD.CBL -- existence check against              
000300*    STORE-MASTER for FulfilmentService, the same READ ...                
000400*    INVALID KEY technique LOOK-FOR-VENDOR-RECORD uses against            
000500*    VENDOR-FILE.  Caller moves the id being checked into                 
000600*    STORE-ID first.  2011-03-JLF  RQ 1152.                               
000700*                                                                         
000800 LOOK-FOR-STORE-RECORD.                                                   
000900                                                                          
001000     MOVE "N" TO W-FOUND-STORE-RECORD.                                    
001100                                                                          
001200     READ STORE-MASTER                                                    
001300         INVALID KEY                                                      
001400            MOVE "N" TO W-FOUND-STORE-RECORD                              
001500         NOT INVALID KEY                                                  
001600            MOVE "Y" TO W-FOUND-STORE-RECORD.                             
001700                                                                          
001800 LOOK-FOR-STORE-RECORD-EXIT.                                              
001900     EXIT.                                                                
