000100*                                                                         
000200*    FDFULFL.CBL -- FD and record layout for FULFILMENT-MASTER,           
000300*    the store/product/warehouse assignment table.                        
000400*    2011-03-JLF  RQ 1152.                                                
000500*                                                                         
000600 FD  FULFILMENT-MASTER                                                    
000700     LABEL RECORDS ARE STANDARD.                                          
000800                                                                          
000900 01  FULFILMENT-RECORD.                                                   
001000     05 FULF-PRIMARY-KEY.                                                 
001100        10 FULF-STORE-ID          PIC 9(09).                              
001200        10 FULF-PRODUCT-ID        PIC 9(09).                              
001300        10 FULF-WAREHOUSE-ID      PIC 9(09).                              
001400     05 FILLER                    PIC X(10).                              
