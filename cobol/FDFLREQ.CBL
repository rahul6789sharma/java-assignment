000100*                                                                         
000200*    FDFLREQ.CBL -- FD and record layout for FULFILMENT-REQUESTS,         
000300*    the nightly store/product/warehouse assignment request file.         
000400*    STORE-ID/PRODUCT-ID/WAREHOUSE-ID come across as text so a            
000500*    missing key can be told apart from a supplied zero, the same         
000600*    reason CAPACITY/STOCK are text in FDWHREQ.CBL.                       
000700*    2011-03-JLF  RQ 1152.                                                
000800*                                                                         
000900 FD  FULFILMENT-REQUESTS                                                  
001000     LABEL RECORDS ARE OMITTED.                                           
001100                                                                          
001200 01  FLREQ-RECORD.                                                        
001300     05 FLREQ-ACTION-CODE         PIC X(08).                              
001400        88 FLREQ-IS-ASSIGN        VALUE "ASSIGN".                         
001500        88 FLREQ-IS-UNASSIGN      VALUE "UNASSIGN".                       
001600     05 FLREQ-STORE-ID-X          PIC X(09).                              
001700     05 FLREQ-STORE-ID            REDEFINES FLREQ-STORE-ID-X              
001800                                  PIC 9(09).                              
001900     05 FLREQ-PRODUCT-ID-X        PIC X(09).                              
002000     05 FLREQ-PRODUCT-ID          REDEFINES FLREQ-PRODUCT-ID-X            
002100                                  PIC 9(09).                              
002200     05 FLREQ-WAREHOUSE-ID-X      PIC X(09).                              
002300     05 FLREQ-WAREHOUSE-ID        REDEFINES FLREQ-WAREHOUSE-ID-X          
002400                                  PIC 9(09).                              
002500     05 FILLER                    PIC X(10).                              
